000100******************************************************************
000200* COPY       : CBBTSNP                                           *
000300* APLICACION : BASKETBALL - SERIE DE TIEMPO DE ESTADISTICAS      *
000400* DESCRIPCION: UNA FOTOGRAFIA ACUMULADA POR EQUIPO/TEMPORADA/    *
000500*            : FECHA. LA PRODUCE CBBSER01 EN UNA SOLA PASADA,    *
000600*            : ORDENADA ASCENDENTE POR FECHA, REGENERANDO POR    *
000700*            : COMPLETO LA TEMPORADA EN CADA CORRIDA.            *
000800*            : COBOL NO TIENE NULO: CADA VALOR QUE PUEDE ESTAR   *
000900*            : AUSENTE (POR EJEMPLO ANTES DEL SEGUNDO PARTIDO    *
001000*            : DEL EQUIPO) SE GUARDA EN CERO Y SE ACOMPANA DE UN *
001100*            : INDICADOR DE NIVEL 88 "-PRESENTE"                 *
001200* ARCHIVO    : CBBTSNP (SECUENCIAL, SALIDA UNICAMENTE, UNA       *
001300*            : GENERACION POR TEMPORADA, SE REGRABA COMPLETA)    *
001400******************************************************************
001500* FECHA     PROGRAMADOR      TICKET      DESCRIPCION
001600* --------- ---------------- ----------- --------------------------
001700* 11/03/24  EEDR             CBB-0008    VERSION INICIAL DEL COPY
001800* 19/03/24  EEDR             CBB-0011    SE AGREGA VENTANA MOVIL DE
001900*                                        10 PARTIDOS
002000* 02/04/24  EEDR             CBB-0026    SE AGREGAN Z-SCORES DE
002100*                                        LIGA Y DE CONFERENCIA
002200 01  REGISTRO-TEAM-SNAPSHOT.
002300*            ---------> LLAVE LOGICA DEL SNAPSHOT <---------
002400     05  TSN-TEAM-ID              PIC 9(9).
002500     05  TSN-SEASON-ID            PIC 9(9).
002600     05  TSN-SNAPSHOT-DATE        PIC 9(8).
002700*            ---------> ACUMULADO DE PARTIDOS <---------
002800     05  TSN-GAMES-PLAYED         PIC 9(3).
002900     05  TSN-WINS                 PIC 9(3).
003000     05  TSN-LOSSES               PIC 9(3).
003100*            ---------> PORCENTAJE Y MEDIAS <---------
003200     05  TSN-WIN-PCT              PIC S9(1)V9(4).
003300     05  TSN-MEAN-PTS-FOR         PIC S9(3)V9(4).
003400     05  TSN-STDDEV-PTS-FOR       PIC S9(3)V9(4).
003500     05  TSN-MEAN-PTS-AGAINST     PIC S9(3)V9(4).
003600     05  TSN-STDDEV-PTS-AGAINST   PIC S9(3)V9(4).
003700     05  TSN-CORRELATION-PTS      PIC S9(1)V9(4).
003800     05  TSN-MEAN-MARGIN          PIC S9(3)V9(4).
003900     05  TSN-STDDEV-MARGIN        PIC S9(3)V9(4).
004000*            ---------> VENTANA MOVIL (ULTIMOS 10 PARTIDOS) <-----
004100     05  TSN-ROLLING-WINS         PIC 9(2).
004200     05  TSN-ROLLING-LOSSES       PIC 9(2).
004300     05  TSN-ROLLING-MEAN-PF      PIC S9(3)V9(4).
004400     05  TSN-ROLLING-MEAN-PA      PIC S9(3)V9(4).
004500*            ---------> Z-SCORES DE LIGA <---------
004600     05  TSN-ZSCORE-WIN-PCT       PIC S9(2)V9(4).
004700     05  TSN-ZSCORE-MEAN-PF       PIC S9(2)V9(4).
004800     05  TSN-ZSCORE-MEAN-PA       PIC S9(2)V9(4).
004900     05  TSN-ZSCORE-MEAN-MARGIN   PIC S9(2)V9(4).
005000     05  TSN-ZSCORE-CORREL       PIC S9(2)V9(4).
005100*            ---------> Z-SCORES DE CONFERENCIA <---------
005200     05  TSN-CONF-ZSCORE-WPCT     PIC S9(2)V9(4).
005300     05  TSN-CONF-ZSCORE-MPF      PIC S9(2)V9(4).
005400     05  TSN-CONF-ZSCORE-MPA      PIC S9(2)V9(4).
005500     05  TSN-CONF-ZSCORE-MMARG    PIC S9(2)V9(4).
005600*            ---------> INDICADORES DE "VALOR AUSENTE" <---------
005700*            (COBOL NO TIENE NULO - VER BANNER ARRIBA)
005800     05  TSN-INDICADORES.
005900         10  TSN-SW-WIN-PCT       PIC X(1)    VALUE "N".
006000             88  TSN-WIN-PCT-PRESENTE        VALUE "Y".
006100         10  TSN-SW-STDV-PF       PIC X(1)    VALUE "N".
006200             88  TSN-STDDEV-PF-PRESENTE      VALUE "Y".
006300         10  TSN-SW-STDV-PA       PIC X(1)    VALUE "N".
006400             88  TSN-STDDEV-PA-PRESENTE      VALUE "Y".
006500         10  TSN-SW-CORREL        PIC X(1)    VALUE "N".
006600             88  TSN-CORREL-PRESENTE         VALUE "Y".
006700         10  TSN-SW-STDV-MARG     PIC X(1)    VALUE "N".
006800             88  TSN-STDDEV-MARGIN-PRESENTE  VALUE "Y".
006900         10  TSN-SW-Z-WPCT        PIC X(1)    VALUE "N".
007000             88  TSN-Z-WPCT-PRESENTE         VALUE "Y".
007100         10  TSN-SW-Z-MPF         PIC X(1)    VALUE "N".
007200             88  TSN-Z-MPF-PRESENTE          VALUE "Y".
007300         10  TSN-SW-Z-MPA         PIC X(1)    VALUE "N".
007400             88  TSN-Z-MPA-PRESENTE          VALUE "Y".
007500         10  TSN-SW-Z-MMARG       PIC X(1)    VALUE "N".
007600             88  TSN-Z-MMARG-PRESENTE        VALUE "Y".
007700         10  TSN-SW-Z-CORREL      PIC X(1)    VALUE "N".
007800             88  TSN-Z-CORREL-PRESENTE       VALUE "Y".
007900         10  TSN-SW-CZ-WPCT       PIC X(1)    VALUE "N".
008000             88  TSN-CZ-WPCT-PRESENTE        VALUE "Y".
008100         10  TSN-SW-CZ-MPF        PIC X(1)    VALUE "N".
008200             88  TSN-CZ-MPF-PRESENTE         VALUE "Y".
008300         10  TSN-SW-CZ-MPA        PIC X(1)    VALUE "N".
008400             88  TSN-CZ-MPA-PRESENTE         VALUE "Y".
008500         10  TSN-SW-CZ-MMARG      PIC X(1)    VALUE "N".
008600             88  TSN-CZ-MMARG-PRESENTE       VALUE "Y".
008700     05  FILLER                   PIC X(14).
