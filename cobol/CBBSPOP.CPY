000100******************************************************************
000200* COPY       : CBBSPOP                                           *
000300* APLICACION : BASKETBALL - ESTADISTICA POBLACIONAL              *
000400* DESCRIPCION: UN REGISTRO POR TEMPORADA/AMBITO(LIGA O            *
000500*            : CONFERENCIA)/FECHA/NOMBRE-DE-ESTADISTICA. LO      *
000600*            : PRODUCE CBBSER01 AL CERRAR CADA CORTE DE FECHA.   *
000700*            : CONFERENCE-ID EN CERO SIGNIFICA AMBITO DE LIGA    *
000800* ARCHIVO    : CBBSPOP (SECUENCIAL, SALIDA UNICAMENTE, UNA       *
000900*            : GENERACION POR TEMPORADA, SE REGRABA COMPLETA)    *
001000******************************************************************
001100* FECHA     PROGRAMADOR      TICKET      DESCRIPCION
001200* --------- ---------------- ----------- --------------------------
001300* 11/03/24  EEDR             CBB-0008    VERSION INICIAL DEL COPY
001400 01  REGISTRO-POBLACION-STAT.
001500     05  SPP-SEASON-ID            PIC 9(9).
001600     05  SPP-CONFERENCE-ID        PIC 9(9).
001700     05  SPP-STAT-DATE            PIC 9(8).
001800     05  SPP-STAT-NAME            PIC X(20).
001900         88  SPP-ES-WIN-PCT               VALUE "WIN_PCT".
002000         88  SPP-ES-MEAN-PTS-FOR          VALUE "MEAN_PTS_FOR".
002100         88  SPP-ES-MEAN-PTS-AGNST        VALUE "MEAN_PTS_AGAINST".
002200         88  SPP-ES-MEAN-MARGIN           VALUE "MEAN_MARGIN".
002300         88  SPP-ES-CORRELATION-PTS       VALUE "CORRELATION_PTS".
002400     05  SPP-POP-MEAN             PIC S9(3)V9(4).
002500     05  SPP-POP-STDDEV           PIC S9(3)V9(4).
002600     05  SPP-POP-MIN              PIC S9(3)V9(4).
002700     05  SPP-POP-MAX              PIC S9(3)V9(4).
002800     05  SPP-TEAM-COUNT           PIC 9(3).
002900     05  FILLER                   PIC X(11).
