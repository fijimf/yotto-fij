000100******************************************************************
000200* FECHA       : 19/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : BALONCESTO UNIVERSITARIO - ESTADISTICAS          *
000500* PROGRAMA    : CBBSER01                                         *
000600* TIPO        : BATCH (NOCTURNO - SERIE DE TIEMPO)               *
000700* DESCRIPCION : RECORRE TODOS LOS PARTIDOS FINALIZADOS DE LA     *
000800*             : TEMPORADA EN ORDEN DE FECHA Y, POR CADA CORTE    *
000900*             : DE FECHA, GENERA UNA FOTOGRAFIA ACUMULADA POR    *
001000*             : EQUIPO (CBBTSNP) Y LAS ESTADISTICAS POBLACIONALES*
001100*             : DE LIGA Y DE CONFERENCIA (CBBSPOP) CON SUS       *
001200*             : RESPECTIVOS Z-SCORES                             *
001300* ARCHIVOS    : CBBGAME=C,CBBCMEM=C,CBBSEAS=C,CBBTSNP=A,CBBSPOP=A*
001400* ACCION (ES) : A=ACTUALIZA (REGRABA COMPLETO), C=CONSULTA       *
001500* PROGRAMA(S) : NINGUNO                                          *
001600* INSTALADO   : 22/03/2024                                       *
001700* BPM/RATIONAL: CBB-0008                                         *
001800* NOMBRE      : MOTOR DE ESTADISTICAS DE BALONCESTO UNIVERSITARIO*
001900* DESCRIPCION : PROYECTO CBB (COLLEGE BASKETBALL)                *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.                    CBBSER01.
002300 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002400 INSTALLATION.                  BPM/RATIONAL - PROYECTO CBB.
002500 DATE-WRITTEN.                  19/03/2024.
002600 DATE-COMPILED.
002700 SECURITY.                      USO INTERNO - DEPTO. DESARROLLO.
002800******************************************************************
002900* BITACORA DE CAMBIOS (CBBSER01)
003000* --------------------------------------------------------------
003100* 19/03/24  EEDR  CBB-0008   VERSION INICIAL: ORDENA CBBGAME POR
003200*                            FECHA Y GRABA EL ACUMULADO BASICO
003300*                            (PARTIDOS, WINS, LOSSES, PUNTOS).
003400* 21/03/24  EEDR  CBB-0011   SE AGREGA LA VENTANA MOVIL DE LOS
003500*                            ULTIMOS 10 PARTIDOS (FIFO CIRCULAR).
003600* 27/03/24  EEDR  CBB-0022   SE AGREGA DESVIACION ESTANDAR Y
003700*                            CORRELACION PUNTOS A FAVOR/EN CONTRA.
003800*                            SE ESCRIBE LA RUTINA PROPIA DE RAIZ
003900*                            CUADRADA (NEWTON) PORQUE EL COMPILER
004000*                            DE ESTE SHOP NO TRAE FUNCTION SQRT.
004100* 02/04/24  EEDR  CBB-0026   SE AGREGAN LAS ESTADISTICAS
004200*                            POBLACIONALES DE LIGA Y CONFERENCIA
004300*                            (CBBSPOP) Y LOS Z-SCORES EN CBBTSNP.
004400* 10/09/24  EEDR  CBB-0037   LA DESVIACION ESTANDAR NUNCA BAJA DE
004500*                            CERO (TOPE EN LA RUTINA DE RAIZ).
004600* 03/01/25  EEDR  CBB-0040   PASE DE FIN DE ANIO - SIN HALLAZGOS.
004700* 09/01/25  EEDR  CBB-0044   SE AGREGA TRAZA POR UPSI-0 (MODO-
004800*                            REPROCESO) PARA DEPURAR SNAPSHOTS
004900*                            DUDOSOS SIN TENER QUE RECOMPILAR
005000*                            CON DISPLAY.
005100* 14/02/25  EEDR  CBB-0048   CORRECCION: UN EQUIPO QUE JUEGA PERO
005200*                            NO TIENE MEMBRESIA DE CONFERENCIA EN
005300*                            CBBCMEM SE PERDIA DE LA TABLA (NUNCA
005400*                            RECIBIA SNAPSHOT). AHORA SE DA DE
005500*                            ALTA AL VUELO EN 330/340 CON LA
005600*                            CONFERENCIA EN CERO; LA MEMBRESIA
005700*                            SIGUE SIENDO LA UNICA FUENTE PARA LAS
005800*                            POBLACIONALES POR CONFERENCIA (600),
005900*                            NO PARA LA SERIE BASICA DEL EQUIPO.
006000* 28/02/25  EEDR  CBB-0050   CORRECCION DE PRECISION: WKS-POP-SUMA/
006100*                            SUMA2 Y EL CAMPO DE PASO HACIA 570
006200*                            ERAN ENTEROS SIN SIGNO Y TRUNCABAN LOS
006300*                            4 DECIMALES DE WIN-PCT/MEDIAS/CORREL
006400*                            ANTES DE ACUMULAR, DEJANDO LAS
006500*                            POBLACIONALES DE SEASON-POPULATION-STAT
006600*                            MAL CALCULADAS. SE AMPLIAN A
006700*                            S9(5)V9(4)/S9(7)V9(4) Y SE AGREGA
006800*                            WKS-POP-VALOR (S9(3)V9(4)) PARA
006900*                            REEMPLAZAR EL USO DE WKS-I EN 570 Y EN
007000*                            SUS LLAMADORES (535/545/555/565/625/
007100*                            635/645/655); WKS-I SIGUE IGUAL PARA
007200*                            SU USO ORIGINAL DE PUNTAJES EN 360/365.
007300* 28/02/25  EEDR  CBB-0051   CORRECCION: EL Z-SCORE DE LIGA DE
007400*                            WIN-PCT SE CALCULABA UNA SOLA VEZ
007500*                            DENTRO DEL LAZO POBLACIONAL Y SE
007600*                            PISABA EN WKS-I EN CADA VUELTA, ASI
007700*                            QUE TODOS LOS EQUIPOS DEL CORTE
007800*                            TERMINABAN CON EL MISMO VALOR (EL DEL
007900*                            ULTIMO EQUIPO DEL LAZO). 590 PASA A
008000*                            RETENER MEDIA/DESVEST DE LIGA EN
008100*                            WKS-LIGA-MEDIA-WPCT/WKS-LIGA-DESV-WPCT
008200*                            (IGUAL QUE 591-594 PARA LAS OTRAS 4
008300*                            ESTADISTICAS) Y EL Z-SCORE DE CADA
008400*                            EQUIPO SE CALCULA RECIEN EN 720, POR
008500*                            EQUIPO, IGUAL QUE LAS DEMAS. SE
008600*                            ELIMINA 595-MARCAR-WIN-PCT-USADO.
008700* 28/02/25  EEDR  CBB-0052   EL MARGEN (SUMA Y SUMA DE CUADRADOS)
008800*                            TENIA ACUMULADOR PROPIO (WKS-EQ-SUMA-
008900*                            MARG/MARG2) ACTUALIZADO EN 360 A PARTIR
009000*                            DE CADA DIFERENCIA DE PUNTOS. SE
009100*                            ELIMINAN ESOS ACUMULADORES Y AHORA SE
009200*                            DERIVAN DE LAS SUMAS DE PF/PA YA
009300*                            LLEVADAS (SUMA-MARG = SUMA-PF -
009400*                            SUMA-PA; SUMA-MARG2 = SUMA-PF2 -
009500*                            2*SUMA-PFPA + SUMA-PA2), EN 410 (MEDIA)
009600*                            Y EN 440 (DESVEST), AL MOMENTO DE USAR.
009700* 30/03/25  RM    CBB-0053   LOS 4 Z-SCORE DE CONFERENCIA (WPCT/MPF/
009800*                            MPA/MARGEN) TENIAN EL MISMO DEFECTO QUE
009900*                            CBB-0051 PERO A NIVEL CONFERENCIA:
010000*                            WKS-CONF-MEDIA-xxx/WKS-CONF-DESV-xxx
010100*                            ERAN ESCALARES UNICOS QUE 610 PISABA EN
010200*                            CADA VUELTA DEL LAZO DE CONFERENCIAS
010300*                            (600), ASI QUE AL TERMINAR ESE LAZO SOLO
010400*                            QUEDABAN LA MEDIA/DESVEST DE LA ULTIMA
010500*                            CONFERENCIA PROCESADA, Y 720 SE LA
010600*                            APLICABA A TODOS LOS EQUIPOS DE TODAS
010700*                            LAS CONFERENCIAS (INCLUSO A LOS QUE
010800*                            VUELAN SIN CONFERENCIA). SE PASAN
010900*                            WKS-CONF-MEDIA-xxx/WKS-CONF-DESV-xxx A
011000*                            WKS-CONF-ZSCORE-BASES, UNA OCURRENCIA
011100*                            POR CONFERENCIA (MISMO INDICE WKS-IX-CF
011200*                            DE WKS-TABLA-CONFERENCIAS), Y SE AGREGAN
011300*                            715/716-BUSCAR/COMPARAR-CONF-DEL-EQUIPO
011400*                            PARA QUE 720 UBIQUE LA CONFERENCIA DE
011500*                            CADA EQUIPO (WKS-IX-CF-EQUIPO) ANTES DE
011600*                            TOMAR SU MEDIA/DESVEST; LOS EQUIPOS SIN
011700*                            CONFERENCIA (CONF-ID = CEROS) QUEDAN SIN
011800*                            CONF-ZSCORE-* AL NO ENCONTRARSE EN LA
011900*                            TABLA, COMO YA OCURRIA ANTES DE ESTE
012000*                            ARREGLO.
012100******************************************************************
012200 ENVIRONMENT DIVISION.
012300 CONFIGURATION SECTION.
012400 SPECIAL-NAMES.
012500     UPSI-0 IS WS-REPROCESO ON  STATUS IS MODO-REPROCESO
012600                            OFF STATUS IS MODO-NORMAL.
012700 INPUT-OUTPUT SECTION.
012800 FILE-CONTROL.
012900******************************************************************
013000*              A R C H I V O S   D E   E N T R A D A
013100******************************************************************
013200     SELECT CBBGAME  ASSIGN   TO CBBGAME
013300            ORGANIZATION      IS SEQUENTIAL
013400            FILE STATUS       IS FS-CBBGAME
013500                                  FSE-CBBGAME.
013600     SELECT CBBCMEM  ASSIGN   TO CBBCMEM
013700            ORGANIZATION      IS SEQUENTIAL
013800            FILE STATUS       IS FS-CBBCMEM
013900                                  FSE-CBBCMEM.
014000     SELECT CBBSEAS  ASSIGN   TO CBBSEAS
014100            ORGANIZATION      IS INDEXED
014200            ACCESS            IS RANDOM
014300            RECORD KEY        IS SEA-SEASON-YEAR
014400            FILE STATUS       IS FS-CBBSEAS
014500                                  FSE-CBBSEAS.
014600******************************************************************
014700*              A R C H I V O   D E   T R A B A J O (SORT)
014800******************************************************************
014900     SELECT SORTWK1   ASSIGN  TO SORTWK1.
015000     SELECT CBBGMOR  ASSIGN   TO CBBGMOR
015100            ORGANIZATION      IS SEQUENTIAL
015200            FILE STATUS       IS FS-CBBGMOR
015300                                  FSE-CBBGMOR.
015400******************************************************************
015500*              A R C H I V O S   D E   S A L I D A
015600******************************************************************
015700     SELECT CBBTSNP  ASSIGN   TO CBBTSNP
015800            ORGANIZATION      IS SEQUENTIAL
015900            FILE STATUS       IS FS-CBBTSNP
016000                                  FSE-CBBTSNP.
016100     SELECT CBBSPOP  ASSIGN   TO CBBSPOP
016200            ORGANIZATION      IS SEQUENTIAL
016300            FILE STATUS       IS FS-CBBSPOP
016400                                  FSE-CBBSPOP.
016500 DATA DIVISION.
016600 FILE SECTION.
016700 FD  CBBGAME.
016800     COPY CBBGAME.
016900 FD  CBBCMEM.
017000     COPY CBBCMEM.
017100 FD  CBBSEAS.
017200     COPY CBBSEAS.
017300*    EL SD SOLO NECESITA LA LLAVE DE ORDENAMIENTO; EL RESTO DEL
017400*    REGISTRO VIAJA COMO FILLER (MISMO LARGO QUE REGISTRO-PARTIDO)
017500 SD  SORTWK1.
017600 01  SORT-REGISTRO-PARTIDO.
017700     05  SRT-GAME-DATE           PIC 9(8).
017800     05  FILLER                  PIC X(81).
017900*    SALIDA DEL SORT - MISMO LAYOUT DE CBBGAME, RENOMBRADO PARA
018000*    NO CHOCAR CON LOS NOMBRES GAM- DEL FD CBBGAME DE ENTRADA
018100 FD  CBBGMOR.
018200     COPY CBBGAME REPLACING ==REGISTRO-PARTIDO== BY
018300                            ==REGISTRO-PARTIDO-ORD==
018400                            ==GAM-== BY ==ORD-==.
018500 FD  CBBTSNP.
018600     COPY CBBTSNP.
018700 FD  CBBSPOP.
018800     COPY CBBSPOP.
018900 WORKING-STORAGE SECTION.
019000******************************************************************
019100*           RECURSOS DE FILE STATUS                              *
019200******************************************************************
019300 01  WKS-FS-STATUS.
019400     02  FS-CBBGAME              PIC 9(02) VALUE ZEROES.
019500     02  FSE-CBBGAME.
019600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
019700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
019800     02  FS-CBBCMEM              PIC 9(02) VALUE ZEROES.
019900     02  FSE-CBBCMEM.
020000         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
020100         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
020200     02  FS-CBBSEAS              PIC 9(02) VALUE ZEROES.
020300     02  FSE-CBBSEAS.
020400         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
020500         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
020600     02  FS-CBBGMOR              PIC 9(02) VALUE ZEROES.
020700     02  FSE-CBBGMOR.
020800         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
020900         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
021000     02  FS-CBBTSNP              PIC 9(02) VALUE ZEROES.
021100     02  FSE-CBBTSNP.
021200         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
021300         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
021400     02  FS-CBBSPOP              PIC 9(02) VALUE ZEROES.
021500     02  FSE-CBBSPOP.
021600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
021700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
021800******************************************************************
021900*           TARJETA DE PARAMETROS (SYSIN) - TEMPORADA A CORRER   *
022000******************************************************************
022100 01  WKS-PARM-CARD.
022200     02  WKS-PARM-SEASON-YEAR    PIC 9(04).
022300     02  FILLER                  PIC X(76).
022400 01  WKS-TEMPORADA-ID             PIC 9(9)  VALUE ZEROES.
022500******************************************************************
022600*           BANDERAS DE FIN DE ARCHIVO                           *
022700******************************************************************
022800 01  WKS-BANDERAS.
022900     02  WKS-FIN-CBBCMEM         PIC 9(01) VALUE ZEROES.
023000         88  FIN-CBBCMEM                   VALUE 1.
023100     02  WKS-FIN-CBBGMOR         PIC 9(01) VALUE ZEROES.
023200         88  FIN-CBBGMOR                   VALUE 1.
023300******************************************************************
023400*           TABLA DE EQUIPOS DE LA TEMPORADA (UNIVERSO = LA      *
023500*           MEMBRESIA DE CONFERENCIA) Y SUS ACUMULADOS           *
023600******************************************************************
023700 77  WKS-CANT-EQUIPOS            PIC 9(4)  COMP  VALUE ZEROES.
023800 77  WKS-ALTA-TEAM-ID-VUELO      PIC 9(9)        VALUE ZEROES.
023900 01  WKS-TABLA-EQUIPOS.
024000     02  WKS-EQ OCCURS 500 TIMES INDEXED BY WKS-IX-EQ WKS-IY-EQ.
024100         04  WKS-EQ-TEAM-ID       PIC 9(9).
024200         04  WKS-EQ-CONF-ID       PIC 9(9).
024300*            -------> ACUMULADOS CRUDOS A LA FECHA <-------
024400         04  WKS-EQ-PARTIDOS      PIC 9(3)  COMP.
024500         04  WKS-EQ-WINS          PIC 9(3)  COMP.
024600         04  WKS-EQ-LOSSES        PIC 9(3)  COMP.
024700         04  WKS-EQ-SUMA-PF       PIC S9(7) COMP.
024800         04  WKS-EQ-SUMA-PA       PIC S9(7) COMP.
024900         04  WKS-EQ-SUMA-PF2      PIC S9(9) COMP.
025000         04  WKS-EQ-SUMA-PA2      PIC S9(9) COMP.
025100         04  WKS-EQ-SUMA-PFPA     PIC S9(9) COMP.
025200*            -------> VENTANA MOVIL CIRCULAR DE 10 PARTIDOS <----
025300         04  WKS-EQ-ROLL-CANT     PIC 9(2)  COMP.
025400         04  WKS-EQ-ROLL-PROX     PIC 9(2)  COMP.
025500         04  WKS-EQ-ROLL-WINS     PIC 9(2)  COMP.
025600         04  WKS-EQ-ROLL-LOSSES   PIC 9(2)  COMP.
025700         04  WKS-EQ-ROLL-SUMA-PF  PIC S9(5) COMP.
025800         04  WKS-EQ-ROLL-SUMA-PA  PIC S9(5) COMP.
025900         04  WKS-EQ-ROLL-RESULT OCCURS 10 TIMES
026000                             INDEXED BY WKS-IX-ROLL.
026100             06  WKS-ROLL-RESULTADO PIC X(1).
026200                 88  WKS-ROLL-GANADO         VALUE "G".
026300             06  WKS-ROLL-PF         PIC 9(3) COMP.
026400             06  WKS-ROLL-PA         PIC 9(3) COMP.
026500*            -------> DERIVADOS DEL CORTE DE FECHA EN CURSO <----
026600         04  WKS-EQ-CUR-WIN-PCT    PIC S9(1)V9(4) COMP.
026700         04  WKS-EQ-CUR-WPCT-SW    PIC X(1).
026800         04  WKS-EQ-CUR-MEAN-PF    PIC S9(3)V9(4) COMP.
026900         04  WKS-EQ-CUR-STDV-PF    PIC S9(3)V9(4) COMP.
027000         04  WKS-EQ-CUR-STDV-PF-SW PIC X(1).
027100         04  WKS-EQ-CUR-MEAN-PA    PIC S9(3)V9(4) COMP.
027200         04  WKS-EQ-CUR-STDV-PA    PIC S9(3)V9(4) COMP.
027300         04  WKS-EQ-CUR-STDV-PA-SW PIC X(1).
027400         04  WKS-EQ-CUR-CORREL     PIC S9(1)V9(4) COMP.
027500         04  WKS-EQ-CUR-CORREL-SW  PIC X(1).
027600         04  WKS-EQ-CUR-MEAN-MARG  PIC S9(3)V9(4) COMP.
027700         04  WKS-EQ-CUR-STDV-MARG  PIC S9(3)V9(4) COMP.
027800         04  WKS-EQ-CUR-STDVM-SW   PIC X(1).
027900******************************************************************
028000*           TABLA DE CONFERENCIAS DISTINTAS DE LA TEMPORADA      *
028100******************************************************************
028200 77  WKS-CANT-CONFERENCIAS       PIC 9(3)  COMP  VALUE ZEROES.
028300 01  WKS-TABLA-CONFERENCIAS.
028400     02  WKS-CONF-ID OCCURS 50 TIMES
028500                     INDEXED BY WKS-IX-CF.
028600         04  FILLER              PIC 9(9).
028700******************************************************************
028800*           AREAS DE TRABAJO PARA POBLACION Y Z-SCORE            *
028900******************************************************************
029000 01  WKS-POP-TRABAJO.
029100     02  WKS-POP-N               PIC 9(3)  COMP.
029200     02  WKS-POP-SUMA            PIC S9(5)V9(4) COMP.
029300     02  WKS-POP-SUMA2           PIC S9(7)V9(4) COMP.
029400     02  WKS-POP-VALOR           PIC S9(3)V9(4) COMP.
029500     02  WKS-POP-MEDIA           PIC S9(3)V9(4) COMP.
029600     02  WKS-POP-DESVEST         PIC S9(3)V9(4) COMP.
029700     02  WKS-POP-MINIMO          PIC S9(3)V9(4) COMP.
029800     02  WKS-POP-MAXIMO          PIC S9(3)V9(4) COMP.
029900******************************************************************
030000*           MEDIA/DESVEST DE LIGA Y DE CONFERENCIA, RETENIDAS    *
030100*           PARA CALCULAR LOS Z-SCORE DE CADA EQUIPO EN 700      *
030200******************************************************************
030300 01  WKS-ZSCORE-BASES.
030400     02  WKS-LIGA-MEDIA-WPCT      PIC S9(1)V9(4) COMP.
030500     02  WKS-LIGA-DESV-WPCT       PIC S9(1)V9(4) COMP.
030600     02  WKS-LIGA-MEDIA-MPF       PIC S9(3)V9(4) COMP.
030700     02  WKS-LIGA-DESV-MPF        PIC S9(3)V9(4) COMP.
030800     02  WKS-LIGA-MEDIA-MPA       PIC S9(3)V9(4) COMP.
030900     02  WKS-LIGA-DESV-MPA        PIC S9(3)V9(4) COMP.
031000     02  WKS-LIGA-MEDIA-MARG      PIC S9(3)V9(4) COMP.
031100     02  WKS-LIGA-DESV-MARG       PIC S9(3)V9(4) COMP.
031200     02  WKS-LIGA-MEDIA-CORR      PIC S9(3)V9(4) COMP.
031300     02  WKS-LIGA-DESV-CORR       PIC S9(3)V9(4) COMP.
031400******************************************************************
031500*           MEDIA/DESVEST DE CONFERENCIA, UNA OCURRENCIA POR CADA *
031600*           CONFERENCIA DE WKS-TABLA-CONFERENCIAS (MISMO INDICE   *
031700*           WKS-IX-CF QUE ESA TABLA) -- NUNCA ESCALARES, PARA QUE *
031800*           LA POBLACION DE CADA CONFERENCIA NO SE PISE CON LA    *
031900*           DE LA SIGUIENTE AL RECORRER 600                      *
032000******************************************************************
032100 01  WKS-CONF-ZSCORE-BASES.
032200     02  WKS-CONF-ZSCORE-BASE OCCURS 50 TIMES
032300                     INDEXED BY WKS-IX-CFZ.
032400         04  WKS-CONF-MEDIA-WPCT      PIC S9(3)V9(4) COMP.
032500         04  WKS-CONF-DESV-WPCT       PIC S9(3)V9(4) COMP.
032600         04  WKS-CONF-MEDIA-MPF       PIC S9(3)V9(4) COMP.
032700         04  WKS-CONF-DESV-MPF        PIC S9(3)V9(4) COMP.
032800         04  WKS-CONF-MEDIA-MPA       PIC S9(3)V9(4) COMP.
032900         04  WKS-CONF-DESV-MPA        PIC S9(3)V9(4) COMP.
033000         04  WKS-CONF-MEDIA-MARG      PIC S9(3)V9(4) COMP.
033100         04  WKS-CONF-DESV-MARG       PIC S9(3)V9(4) COMP.
033200******************************************************************
033300*           RUTINA DE RAIZ CUADRADA POR EL METODO DE NEWTON      *
033400*           (EL COMPILADOR DE ESTE SHOP NO TRAE FUNCTION SQRT)   *
033500******************************************************************
033600*    --------- MARGEN, DERIVADO DE LAS SUMAS DE PF/PA, SIN ----------
033700*    --------- ACUMULADOR PROPIO (VER 440) --------------------------
033800 01  WKS-MARGEN-DERIVADO.
033900     02  WKS-MARG-SUMA-DERIV     PIC S9(7)V9(4) COMP.
034000     02  WKS-MARG-SUMA2-DERIV    PIC S9(9)V9(4) COMP.
034100 01  WKS-RAIZ-TRABAJO.
034200     02  WKS-RAIZ-ENTRADA        PIC S9(9)V9(4) COMP.
034300     02  WKS-RAIZ-X               PIC S9(9)V9(4) COMP.
034400     02  WKS-RAIZ-X-ANT           PIC S9(9)V9(4) COMP.
034500     02  WKS-RAIZ-RESULTADO       PIC S9(9)V9(4) COMP.
034600     02  WKS-RAIZ-ITER            PIC 9(2)  COMP.
034700******************************************************************
034800*           VISTAS PACKED PARA TRAZA DE REPROCESO (UPSI-0)        *
034900******************************************************************
035000 01  WKS-LLAVE-SNAPSHOT.
035100     02  WKS-LLAVE-SNAPSHOT-ID   PIC 9(9) COMP-3.
035200 01  WKS-LLAVE-SNAPSHOT-R REDEFINES WKS-LLAVE-SNAPSHOT.
035300     02  WKS-LLAVE-SNAPSHOT-DISP PIC X(06).
035400 01  WKS-LLAVE-CORTE.
035500     02  WKS-LLAVE-CORTE-FECHA   PIC 9(8) COMP-3.
035600 01  WKS-LLAVE-CORTE-R REDEFINES WKS-LLAVE-CORTE.
035700     02  WKS-LLAVE-CORTE-DISP    PIC X(08).
035800 01  WKS-LLAVE-CONF-PROC.
035900     02  WKS-LLAVE-CONF-PROC-ID   PIC 9(9) COMP-3.
036000 01  WKS-LLAVE-CONF-PROC-R REDEFINES WKS-LLAVE-CONF-PROC.
036100     02  WKS-LLAVE-CONF-PROC-DISP PIC X(06).
036200******************************************************************
036300 01  WKS-VARIABLES-TRABAJO.
036400     02  WKS-SUB                 PIC 9(4)  COMP  VALUE ZEROES.
036500     02  WKS-I                   PIC 9(4)  COMP  VALUE ZEROES.
036600     02  WKS-J                   PIC 9(4)  COMP  VALUE ZEROES.
036700     02  WKS-ENCONTRADO-SW       PIC X(1)        VALUE "N".
036800         88  WKS-ENCONTRADO                VALUE "Y".
036900     02  WKS-FECHA-CORTE         PIC 9(8)        VALUE ZEROES.
037000     02  WKS-GANADOR             PIC 9(9)        VALUE ZEROES.
037100     02  WKS-PERDEDOR            PIC 9(9)        VALUE ZEROES.
037200     02  WKS-HAY-GANADOR-SW      PIC X(1)        VALUE "N".
037300         88  WKS-HAY-GANADOR               VALUE "Y".
037400     02  WKS-CONF-ACTUAL         PIC 9(9)        VALUE ZEROES.
037500     02  WKS-IX-CF-EQUIPO        PIC 9(4)  COMP  VALUE ZEROES.
037600******************************************************************
037700 PROCEDURE DIVISION.
037800******************************************************************
037900*               S E C C I O N    P R I N C I P A L
038000******************************************************************
038100 000-MAIN SECTION.
038200     PERFORM 050-OBTENER-TEMPORADA THRU 050-OBTENER-TEMPORADA-E
038300     PERFORM 100-ABRIR-ARCHIVOS-ENTRADA-SALIDA
038400             THRU 100-ABRIR-ARCHIVOS-ENTRADA-SALIDA-E
038500     PERFORM 200-CARGAR-EQUIPOS-Y-CONFERENCIAS
038600             THRU 200-CARGAR-EQUIPOS-Y-CONFERENCIAS-E
038700     PERFORM 250-ORDENAR-PARTIDOS-POR-FECHA
038800             THRU 250-ORDENAR-PARTIDOS-POR-FECHA-E
038900     PERFORM 300-LEER-CBBGMOR THRU 300-LEER-CBBGMOR-E
039000     PERFORM 310-PROCESAR-POR-CORTE-DE-FECHA
039100             THRU 310-PROCESAR-POR-CORTE-DE-FECHA-E
039200             UNTIL FIN-CBBGMOR
039300     PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
039400     STOP RUN.
039500 000-MAIN-E. EXIT.
039600*    --------- TEMPORADA EN PROCESO (TARJETA DE SYSIN) -----------
039700 050-OBTENER-TEMPORADA SECTION.
039800     ACCEPT WKS-PARM-CARD FROM SYSIN
039900     OPEN INPUT CBBSEAS
040000     MOVE WKS-PARM-SEASON-YEAR TO SEA-SEASON-YEAR
040100     READ CBBSEAS
040200         INVALID KEY
040300            DISPLAY ">>> CBBSER01: TEMPORADA NO ENCONTRADA: "
040400                    WKS-PARM-SEASON-YEAR UPON CONSOLE
040500            MOVE 92 TO RETURN-CODE
040600            STOP RUN
040700     END-READ
040800     MOVE SEA-SEASON-ID TO WKS-TEMPORADA-ID
040900     CLOSE CBBSEAS.
041000 050-OBTENER-TEMPORADA-E. EXIT.
041100*    --------- CBBTSNP Y CBBSPOP SE ABREN EN SALIDA: EL PASE -----
041200*    --------- REGENERA LA TEMPORADA COMPLETA DESDE CERO ---------
041300 100-ABRIR-ARCHIVOS-ENTRADA-SALIDA SECTION.
041400     OPEN INPUT  CBBCMEM
041500     OPEN OUTPUT CBBTSNP
041600     OPEN OUTPUT CBBSPOP
041700     IF FS-CBBCMEM NOT = 0
041800        DISPLAY ">>> CBBSER01: ERROR AL ABRIR CBBCMEM, FS="
041900                FS-CBBCMEM UPON CONSOLE
042000        MOVE 91 TO RETURN-CODE
042100        STOP RUN
042200     END-IF.
042300 100-ABRIR-ARCHIVOS-ENTRADA-SALIDA-E. EXIT.
042400*    --------- UNIVERSO DE EQUIPOS = MEMBRESIA DE CONFERENCIA -----
042500 200-CARGAR-EQUIPOS-Y-CONFERENCIAS SECTION.
042600     PERFORM 205-LEER-CBBCMEM THRU 205-LEER-CBBCMEM-E
042700     PERFORM 207-ALTA-EQUIPO-Y-CONFERENCIA
042800             THRU 207-ALTA-EQUIPO-Y-CONFERENCIA-E UNTIL FIN-CBBCMEM
042900     CLOSE CBBCMEM.
043000 200-CARGAR-EQUIPOS-Y-CONFERENCIAS-E. EXIT.
043100*
043200 207-ALTA-EQUIPO-Y-CONFERENCIA SECTION.
043300     IF CMB-SEASON-ID = WKS-TEMPORADA-ID
043400        PERFORM 210-ALTA-EQUIPO THRU 210-ALTA-EQUIPO-E
043500        PERFORM 220-ALTA-CONFERENCIA THRU 220-ALTA-CONFERENCIA-E
043600     END-IF
043700     PERFORM 205-LEER-CBBCMEM THRU 205-LEER-CBBCMEM-E.
043800 207-ALTA-EQUIPO-Y-CONFERENCIA-E. EXIT.
043900*
044000 205-LEER-CBBCMEM SECTION.
044100     READ CBBCMEM
044200         AT END SET FIN-CBBCMEM TO TRUE
044300     END-READ.
044400 205-LEER-CBBCMEM-E. EXIT.
044500*
044600 210-ALTA-EQUIPO SECTION.
044700     SET WKS-IX-EQ TO WKS-CANT-EQUIPOS
044800     SET WKS-IX-EQ UP BY 1
044900     ADD 1 TO WKS-CANT-EQUIPOS
045000     INITIALIZE WKS-EQ(WKS-IX-EQ)
045100     MOVE CMB-TEAM-ID       TO WKS-EQ-TEAM-ID(WKS-IX-EQ)
045200     MOVE CMB-CONFERENCE-ID TO WKS-EQ-CONF-ID(WKS-IX-EQ)
045300     MOVE "N" TO WKS-EQ-CUR-WPCT-SW(WKS-IX-EQ)
045400                 WKS-EQ-CUR-STDV-PF-SW(WKS-IX-EQ)
045500                 WKS-EQ-CUR-STDV-PA-SW(WKS-IX-EQ)
045600                 WKS-EQ-CUR-CORREL-SW(WKS-IX-EQ)
045700                 WKS-EQ-CUR-STDVM-SW(WKS-IX-EQ).
045800 210-ALTA-EQUIPO-E. EXIT.
045900*
046000 220-ALTA-CONFERENCIA SECTION.
046100     MOVE "N" TO WKS-ENCONTRADO-SW
046200     SET WKS-IX-CF TO 1
046300     PERFORM 225-COMPARAR-CONFERENCIA THRU 225-COMPARAR-CONFERENCIA-E
046400             VARYING WKS-IX-CF FROM 1 BY 1
046500             UNTIL WKS-IX-CF > WKS-CANT-CONFERENCIAS
046600     IF NOT WKS-ENCONTRADO
046700        SET WKS-IX-CF TO WKS-CANT-CONFERENCIAS
046800        SET WKS-IX-CF UP BY 1
046900        ADD 1 TO WKS-CANT-CONFERENCIAS
047000        MOVE CMB-CONFERENCE-ID TO WKS-CONF-ID(WKS-IX-CF)
047100     END-IF.
047200 220-ALTA-CONFERENCIA-E. EXIT.
047300*
047400 225-COMPARAR-CONFERENCIA SECTION.
047500     IF WKS-CONF-ID(WKS-IX-CF) = CMB-CONFERENCE-ID
047600        MOVE "Y" TO WKS-ENCONTRADO-SW
047700     END-IF.
047800 225-COMPARAR-CONFERENCIA-E. EXIT.
047900*    --------- ORDENA CBBGAME POR FECHA ASCENDENTE ---------------
048000 250-ORDENAR-PARTIDOS-POR-FECHA SECTION.
048100     SORT SORTWK1
048200          ON ASCENDING KEY SRT-GAME-DATE
048300          USING  CBBGAME
048400          GIVING CBBGMOR
048500     IF FS-CBBGMOR NOT = 0 AND NOT = 4
048600        DISPLAY ">>> CBBSER01: ERROR EN EL SORT DE CBBGAME, FS="
048700                FS-CBBGMOR UPON CONSOLE
048800        MOVE 91 TO RETURN-CODE
048900        STOP RUN
049000     END-IF
049100     OPEN INPUT CBBGMOR.
049200 250-ORDENAR-PARTIDOS-POR-FECHA-E. EXIT.
049300*
049400 300-LEER-CBBGMOR SECTION.
049500     READ CBBGMOR
049600         AT END SET FIN-CBBGMOR TO TRUE
049700     END-READ.
049800 300-LEER-CBBGMOR-E. EXIT.
049900*    --------- ACUMULA TODOS LOS PARTIDOS DE LA MISMA FECHA Y ----
050000*    --------- LUEGO CIERRA EL CORTE (SNAPSHOT + POBLACIONALES) --
050100 310-PROCESAR-POR-CORTE-DE-FECHA SECTION.
050200     MOVE ORD-GAME-DATE TO WKS-FECHA-CORTE
050300     PERFORM 315-ACUMULAR-UN-PARTIDO-DEL-CORTE
050400             THRU 315-ACUMULAR-UN-PARTIDO-DEL-CORTE-E
050500             UNTIL FIN-CBBGMOR
050600                OR ORD-GAME-DATE NOT = WKS-FECHA-CORTE
050700     PERFORM 400-CALCULAR-DERIVADOS-POR-EQUIPO
050800             THRU 400-CALCULAR-DERIVADOS-POR-EQUIPO-E
050900     PERFORM 500-POBLACION-Y-ZSCORE-LIGA
051000             THRU 500-POBLACION-Y-ZSCORE-LIGA-E
051100     PERFORM 600-POBLACION-Y-ZSCORE-CONFERENCIAS
051200             THRU 600-POBLACION-Y-ZSCORE-CONFERENCIAS-E
051300     PERFORM 700-GRABAR-SNAPSHOTS THRU 700-GRABAR-SNAPSHOTS-E.
051400 310-PROCESAR-POR-CORTE-DE-FECHA-E. EXIT.
051500*
051600 315-ACUMULAR-UN-PARTIDO-DEL-CORTE SECTION.
051700     IF ORD-SEASON-ID = WKS-TEMPORADA-ID
051800        AND ORD-ES-FINAL
051900        AND ORD-HOME-SCORE-PRESENTE
052000        AND ORD-AWAY-SCORE-PRESENTE
052100        PERFORM 320-ACUMULAR-PARTIDO THRU 320-ACUMULAR-PARTIDO-E
052200     END-IF
052300     PERFORM 300-LEER-CBBGMOR THRU 300-LEER-CBBGMOR-E.
052400 315-ACUMULAR-UN-PARTIDO-DEL-CORTE-E. EXIT.
052500*    --------- UN PARTIDO DEL CORTE DE FECHA EN CURSO -------------
052600 320-ACUMULAR-PARTIDO SECTION.
052700     MOVE "N" TO WKS-HAY-GANADOR-SW
052800     IF ORD-HOME-SCORE > ORD-AWAY-SCORE
052900        MOVE ORD-HOME-TEAM-ID TO WKS-GANADOR
053000        MOVE ORD-AWAY-TEAM-ID TO WKS-PERDEDOR
053100        MOVE "Y" TO WKS-HAY-GANADOR-SW
053200     ELSE
053300        IF ORD-AWAY-SCORE > ORD-HOME-SCORE
053400           MOVE ORD-AWAY-TEAM-ID TO WKS-GANADOR
053500           MOVE ORD-HOME-TEAM-ID TO WKS-PERDEDOR
053600           MOVE "Y" TO WKS-HAY-GANADOR-SW
053700        END-IF
053800     END-IF
053900     IF WKS-HAY-GANADOR
054000        PERFORM 330-ACUMULAR-EQUIPO-LOCAL
054100             THRU 330-ACUMULAR-EQUIPO-LOCAL-E
054200        PERFORM 340-ACUMULAR-EQUIPO-VISITA
054300             THRU 340-ACUMULAR-EQUIPO-VISITA-E
054400     END-IF.
054500 320-ACUMULAR-PARTIDO-E. EXIT.
054600*
054700 330-ACUMULAR-EQUIPO-LOCAL SECTION.
054800     MOVE "N" TO WKS-ENCONTRADO-SW
054900     PERFORM 335-COMPARAR-EQUIPO-LOCAL
055000             THRU 335-COMPARAR-EQUIPO-LOCAL-E
055100             VARYING WKS-SUB FROM 1 BY 1
055200             UNTIL WKS-SUB > WKS-CANT-EQUIPOS
055300     IF NOT WKS-ENCONTRADO
055400        MOVE ORD-HOME-TEAM-ID TO WKS-ALTA-TEAM-ID-VUELO
055500        PERFORM 350-ALTA-EQUIPO-AL-VUELO
055600             THRU 350-ALTA-EQUIPO-AL-VUELO-E
055700     END-IF
055800     MOVE ORD-HOME-SCORE TO WKS-I
055900     MOVE ORD-AWAY-SCORE TO WKS-J
056000     PERFORM 360-ACTUALIZAR-ACUMULADOS-EQUIPO
056100             THRU 360-ACTUALIZAR-ACUMULADOS-EQUIPO-E.
056200 330-ACUMULAR-EQUIPO-LOCAL-E. EXIT.
056300*
056400 335-COMPARAR-EQUIPO-LOCAL SECTION.
056500     IF WKS-EQ-TEAM-ID(WKS-SUB) = ORD-HOME-TEAM-ID
056600        SET WKS-IX-EQ TO WKS-SUB
056700        MOVE "Y" TO WKS-ENCONTRADO-SW
056800     END-IF.
056900 335-COMPARAR-EQUIPO-LOCAL-E. EXIT.
057000*    --------- MISMO PARTIDO, ACUMULA AHORA EL EQUIPO VISITANTE --
057100 340-ACUMULAR-EQUIPO-VISITA SECTION.
057200     MOVE "N" TO WKS-ENCONTRADO-SW
057300     PERFORM 345-COMPARAR-EQUIPO-VISITA
057400             THRU 345-COMPARAR-EQUIPO-VISITA-E
057500             VARYING WKS-SUB FROM 1 BY 1
057600             UNTIL WKS-SUB > WKS-CANT-EQUIPOS
057700     IF NOT WKS-ENCONTRADO
057800        MOVE ORD-AWAY-TEAM-ID TO WKS-ALTA-TEAM-ID-VUELO
057900        PERFORM 350-ALTA-EQUIPO-AL-VUELO
058000             THRU 350-ALTA-EQUIPO-AL-VUELO-E
058100     END-IF
058200     MOVE ORD-AWAY-SCORE TO WKS-I
058300     MOVE ORD-HOME-SCORE TO WKS-J
058400     PERFORM 360-ACTUALIZAR-ACUMULADOS-EQUIPO
058500             THRU 360-ACTUALIZAR-ACUMULADOS-EQUIPO-E.
058600 340-ACUMULAR-EQUIPO-VISITA-E. EXIT.
058700*
058800 345-COMPARAR-EQUIPO-VISITA SECTION.
058900     IF WKS-EQ-TEAM-ID(WKS-SUB) = ORD-AWAY-TEAM-ID
059000        SET WKS-IX-EQ TO WKS-SUB
059100        MOVE "Y" TO WKS-ENCONTRADO-SW
059200     END-IF.
059300 345-COMPARAR-EQUIPO-VISITA-E. EXIT.
059400*    --------- EQUIPO SIN MEMBRESIA DE CONFERENCIA: ALTA AL ------
059500*    --------- VUELO EN LA TABLA PARA NO PERDER SU PARTICIPACION -
059600 350-ALTA-EQUIPO-AL-VUELO SECTION.
059700     SET WKS-IX-EQ TO WKS-CANT-EQUIPOS
059800     SET WKS-IX-EQ UP BY 1
059900     ADD 1 TO WKS-CANT-EQUIPOS
060000     INITIALIZE WKS-EQ(WKS-IX-EQ)
060100     MOVE WKS-ALTA-TEAM-ID-VUELO TO WKS-EQ-TEAM-ID(WKS-IX-EQ)
060200     MOVE ZEROES TO WKS-EQ-CONF-ID(WKS-IX-EQ)
060300     MOVE "N" TO WKS-EQ-CUR-WPCT-SW(WKS-IX-EQ)
060400                 WKS-EQ-CUR-STDV-PF-SW(WKS-IX-EQ)
060500                 WKS-EQ-CUR-STDV-PA-SW(WKS-IX-EQ)
060600                 WKS-EQ-CUR-CORREL-SW(WKS-IX-EQ)
060700                 WKS-EQ-CUR-STDVM-SW(WKS-IX-EQ)
060800     DISPLAY ">>> CBBSER01: EQUIPO SIN MEMBRESIA DE CONFERENCIA "
060900             "DADO DE ALTA AL VUELO PARA LA SERIE - TEAM-ID="
061000             WKS-ALTA-TEAM-ID-VUELO UPON CONSOLE.
061100 350-ALTA-EQUIPO-AL-VUELO-E. EXIT.
061200*    --------- ACUMULADOS CRUDOS + VENTANA MOVIL DE UN EQUIPO ----
061300*    --------- (WKS-I = PUNTOS A FAVOR, WKS-J = EN CONTRA, Y EL  *
061400*    --------- GANADOR/PERDEDOR YA SE DETERMINO EN 320) ---------
061500 360-ACTUALIZAR-ACUMULADOS-EQUIPO SECTION.
061600     ADD 1    TO WKS-EQ-PARTIDOS(WKS-IX-EQ)
061700     ADD WKS-I TO WKS-EQ-SUMA-PF(WKS-IX-EQ)
061800     ADD WKS-J TO WKS-EQ-SUMA-PA(WKS-IX-EQ)
061900     COMPUTE WKS-EQ-SUMA-PF2(WKS-IX-EQ) =
062000             WKS-EQ-SUMA-PF2(WKS-IX-EQ) + WKS-I * WKS-I
062100     COMPUTE WKS-EQ-SUMA-PA2(WKS-IX-EQ) =
062200             WKS-EQ-SUMA-PA2(WKS-IX-EQ) + WKS-J * WKS-J
062300     COMPUTE WKS-EQ-SUMA-PFPA(WKS-IX-EQ) =
062400             WKS-EQ-SUMA-PFPA(WKS-IX-EQ) + WKS-I * WKS-J
062500     IF WKS-GANADOR = WKS-EQ-TEAM-ID(WKS-IX-EQ)
062600        ADD 1 TO WKS-EQ-WINS(WKS-IX-EQ)
062700     ELSE
062800        ADD 1 TO WKS-EQ-LOSSES(WKS-IX-EQ)
062900     END-IF
063000     PERFORM 365-EMPUJAR-VENTANA-MOVIL
063100             THRU 365-EMPUJAR-VENTANA-MOVIL-E.
063200 360-ACTUALIZAR-ACUMULADOS-EQUIPO-E. EXIT.
063300*    --------- FIFO CIRCULAR DE 10 POSICIONES --------------------
063400 365-EMPUJAR-VENTANA-MOVIL SECTION.
063500     SET WKS-IX-ROLL TO WKS-EQ-ROLL-PROX(WKS-IX-EQ)
063600     SET WKS-IX-ROLL UP BY 1
063700     IF WKS-EQ-ROLL-CANT(WKS-IX-EQ) = 10
063800*        LA POSICION QUE SE VA A SOBREESCRIBIR SALE DE LA SUMA
063900        SUBTRACT WKS-ROLL-PF(WKS-IX-ROLL)
064000            FROM WKS-EQ-ROLL-SUMA-PF(WKS-IX-EQ)
064100        SUBTRACT WKS-ROLL-PA(WKS-IX-ROLL)
064200            FROM WKS-EQ-ROLL-SUMA-PA(WKS-IX-EQ)
064300        IF WKS-ROLL-GANADO(WKS-IX-ROLL)
064400           SUBTRACT 1 FROM WKS-EQ-ROLL-WINS(WKS-IX-EQ)
064500        ELSE
064600           SUBTRACT 1 FROM WKS-EQ-ROLL-LOSSES(WKS-IX-EQ)
064700        END-IF
064800     ELSE
064900        ADD 1 TO WKS-EQ-ROLL-CANT(WKS-IX-EQ)
065000     END-IF
065100     MOVE WKS-I TO WKS-ROLL-PF(WKS-IX-ROLL)
065200     MOVE WKS-J TO WKS-ROLL-PA(WKS-IX-ROLL)
065300     IF WKS-GANADOR = WKS-EQ-TEAM-ID(WKS-IX-EQ)
065400        MOVE "G" TO WKS-ROLL-RESULTADO(WKS-IX-ROLL)
065500        ADD 1 TO WKS-EQ-ROLL-WINS(WKS-IX-EQ)
065600     ELSE
065700        MOVE "P" TO WKS-ROLL-RESULTADO(WKS-IX-ROLL)
065800        ADD 1 TO WKS-EQ-ROLL-LOSSES(WKS-IX-EQ)
065900     END-IF
066000     ADD WKS-I TO WKS-EQ-ROLL-SUMA-PF(WKS-IX-EQ)
066100     ADD WKS-J TO WKS-EQ-ROLL-SUMA-PA(WKS-IX-EQ)
066200     SET WKS-EQ-ROLL-PROX(WKS-IX-EQ) TO WKS-IX-ROLL.
066300 365-EMPUJAR-VENTANA-MOVIL-E. EXIT.
066400*    --------- MEDIAS, DESVIACIONES Y CORRELACION DE CADA -------
066500*    --------- EQUIPO CON LO ACUMULADO HASTA ESTE CORTE ---------
066600 400-CALCULAR-DERIVADOS-POR-EQUIPO SECTION.
066700     PERFORM 405-DERIVAR-INDICE-DE-EQUIPO
066800             THRU 405-DERIVAR-INDICE-DE-EQUIPO-E
066900             VARYING WKS-SUB FROM 1 BY 1
067000             UNTIL WKS-SUB > WKS-CANT-EQUIPOS.
067100 400-CALCULAR-DERIVADOS-POR-EQUIPO-E. EXIT.
067200*
067300 405-DERIVAR-INDICE-DE-EQUIPO SECTION.
067400     SET WKS-IX-EQ TO WKS-SUB
067500     PERFORM 410-DERIVAR-UN-EQUIPO THRU 410-DERIVAR-UN-EQUIPO-E.
067600 405-DERIVAR-INDICE-DE-EQUIPO-E. EXIT.
067700*
067800 410-DERIVAR-UN-EQUIPO SECTION.
067900     IF WKS-EQ-PARTIDOS(WKS-IX-EQ) > 0
068000        COMPUTE WKS-EQ-CUR-WIN-PCT(WKS-IX-EQ) ROUNDED =
068100           WKS-EQ-WINS(WKS-IX-EQ) / WKS-EQ-PARTIDOS(WKS-IX-EQ)
068200        MOVE "Y" TO WKS-EQ-CUR-WPCT-SW(WKS-IX-EQ)
068300        COMPUTE WKS-EQ-CUR-MEAN-PF(WKS-IX-EQ) ROUNDED =
068400           WKS-EQ-SUMA-PF(WKS-IX-EQ) / WKS-EQ-PARTIDOS(WKS-IX-EQ)
068500        COMPUTE WKS-EQ-CUR-MEAN-PA(WKS-IX-EQ) ROUNDED =
068600           WKS-EQ-SUMA-PA(WKS-IX-EQ) / WKS-EQ-PARTIDOS(WKS-IX-EQ)
068700        COMPUTE WKS-EQ-CUR-MEAN-MARG(WKS-IX-EQ) ROUNDED =
068800           (WKS-EQ-SUMA-PF(WKS-IX-EQ) - WKS-EQ-SUMA-PA(WKS-IX-EQ))
068900           / WKS-EQ-PARTIDOS(WKS-IX-EQ)
069000     END-IF
069100     IF WKS-EQ-PARTIDOS(WKS-IX-EQ) > 1
069200        PERFORM 420-DESVEST-MUESTRAL-PF THRU 420-DESVEST-MUESTRAL-PF-E
069300        PERFORM 430-DESVEST-MUESTRAL-PA THRU 430-DESVEST-MUESTRAL-PA-E
069400        PERFORM 440-DESVEST-MUESTRAL-MARGEN
069500             THRU 440-DESVEST-MUESTRAL-MARGEN-E
069600        PERFORM 450-CORRELACION-PF-PA THRU 450-CORRELACION-PF-PA-E
069700     END-IF.
069800 410-DERIVAR-UN-EQUIPO-E. EXIT.
069900*    --------- DESVIACION ESTANDAR MUESTRAL (N-1), NUNCA < 0 -----
070000 420-DESVEST-MUESTRAL-PF SECTION.
070100     COMPUTE WKS-RAIZ-ENTRADA =
070200        (WKS-EQ-SUMA-PF2(WKS-IX-EQ) -
070300         ((WKS-EQ-SUMA-PF(WKS-IX-EQ) ** 2) /
070400          WKS-EQ-PARTIDOS(WKS-IX-EQ)))
070500        / (WKS-EQ-PARTIDOS(WKS-IX-EQ) - 1)
070600     IF WKS-RAIZ-ENTRADA < 0
070700        MOVE 0 TO WKS-RAIZ-ENTRADA
070800     END-IF
070900     PERFORM 900-RAIZ-CUADRADA THRU 900-RAIZ-CUADRADA-E
071000     MOVE WKS-RAIZ-RESULTADO TO WKS-EQ-CUR-STDV-PF(WKS-IX-EQ)
071100     MOVE "Y" TO WKS-EQ-CUR-STDV-PF-SW(WKS-IX-EQ).
071200 420-DESVEST-MUESTRAL-PF-E. EXIT.
071300*
071400 430-DESVEST-MUESTRAL-PA SECTION.
071500     COMPUTE WKS-RAIZ-ENTRADA =
071600        (WKS-EQ-SUMA-PA2(WKS-IX-EQ) -
071700         ((WKS-EQ-SUMA-PA(WKS-IX-EQ) ** 2) /
071800          WKS-EQ-PARTIDOS(WKS-IX-EQ)))
071900        / (WKS-EQ-PARTIDOS(WKS-IX-EQ) - 1)
072000     IF WKS-RAIZ-ENTRADA < 0
072100        MOVE 0 TO WKS-RAIZ-ENTRADA
072200     END-IF
072300     PERFORM 900-RAIZ-CUADRADA THRU 900-RAIZ-CUADRADA-E
072400     MOVE WKS-RAIZ-RESULTADO TO WKS-EQ-CUR-STDV-PA(WKS-IX-EQ)
072500     MOVE "Y" TO WKS-EQ-CUR-STDV-PA-SW(WKS-IX-EQ).
072600 430-DESVEST-MUESTRAL-PA-E. EXIT.
072700*
072800 440-DESVEST-MUESTRAL-MARGEN SECTION.
072900*    EL MARGEN NO TIENE ACUMULADOR PROPIO, SE DERIVA DE LAS SUMAS
073000*    DE PF/PA YA LLEVADAS EN LA TABLA (SUMA-MARG = SUMA-PF -
073100*    SUMA-PA, SUMA-MARG2 = SUMA-PF2 - 2*SUMA-PFPA + SUMA-PA2)
073200     COMPUTE WKS-MARG-SUMA-DERIV =
073300        WKS-EQ-SUMA-PF(WKS-IX-EQ) - WKS-EQ-SUMA-PA(WKS-IX-EQ)
073400     COMPUTE WKS-MARG-SUMA2-DERIV =
073500        WKS-EQ-SUMA-PF2(WKS-IX-EQ)
073600        - (2 * WKS-EQ-SUMA-PFPA(WKS-IX-EQ))
073700        + WKS-EQ-SUMA-PA2(WKS-IX-EQ)
073800     COMPUTE WKS-RAIZ-ENTRADA =
073900        (WKS-MARG-SUMA2-DERIV -
074000         ((WKS-MARG-SUMA-DERIV ** 2) /
074100          WKS-EQ-PARTIDOS(WKS-IX-EQ)))
074200        / (WKS-EQ-PARTIDOS(WKS-IX-EQ) - 1)
074300     IF WKS-RAIZ-ENTRADA < 0
074400        MOVE 0 TO WKS-RAIZ-ENTRADA
074500     END-IF
074600     PERFORM 900-RAIZ-CUADRADA THRU 900-RAIZ-CUADRADA-E
074700     MOVE WKS-RAIZ-RESULTADO TO WKS-EQ-CUR-STDV-MARG(WKS-IX-EQ)
074800     MOVE "Y" TO WKS-EQ-CUR-STDVM-SW(WKS-IX-EQ).
074900 440-DESVEST-MUESTRAL-MARGEN-E. EXIT.
075000*    --------- CORRELACION DE PEARSON ENTRE PF Y PA --------------
075100 450-CORRELACION-PF-PA SECTION.
075200     MOVE ZEROES TO WKS-RAIZ-ENTRADA
075300     COMPUTE WKS-RAIZ-ENTRADA =
075400        ((WKS-EQ-PARTIDOS(WKS-IX-EQ) * WKS-EQ-SUMA-PF2(WKS-IX-EQ))
075500         - (WKS-EQ-SUMA-PF(WKS-IX-EQ) ** 2))
075600        * ((WKS-EQ-PARTIDOS(WKS-IX-EQ) * WKS-EQ-SUMA-PA2(WKS-IX-EQ))
075700         - (WKS-EQ-SUMA-PA(WKS-IX-EQ) ** 2))
075800     IF WKS-RAIZ-ENTRADA > 0
075900        PERFORM 900-RAIZ-CUADRADA THRU 900-RAIZ-CUADRADA-E
076000        IF WKS-RAIZ-RESULTADO > 0
076100           COMPUTE WKS-EQ-CUR-CORREL(WKS-IX-EQ) ROUNDED =
076200              ((WKS-EQ-PARTIDOS(WKS-IX-EQ) *
076300                WKS-EQ-SUMA-PFPA(WKS-IX-EQ))
076400               - (WKS-EQ-SUMA-PF(WKS-IX-EQ) *
076500                  WKS-EQ-SUMA-PA(WKS-IX-EQ)))
076600              / WKS-RAIZ-RESULTADO
076700           MOVE "Y" TO WKS-EQ-CUR-CORREL-SW(WKS-IX-EQ)
076800        END-IF
076900     END-IF.
077000 450-CORRELACION-PF-PA-E. EXIT.
077100*    --------- RAIZ CUADRADA POR NEWTON-RAPHSON ------------------
077200*    ENTRA : WKS-RAIZ-ENTRADA (NUNCA NEGATIVO)
077300*    SALE  : WKS-RAIZ-RESULTADO
077400 900-RAIZ-CUADRADA SECTION.
077500     IF WKS-RAIZ-ENTRADA = 0
077600        MOVE 0 TO WKS-RAIZ-RESULTADO
077700     ELSE
077800        MOVE WKS-RAIZ-ENTRADA TO WKS-RAIZ-X
077900        MOVE ZEROES           TO WKS-RAIZ-ITER
078000        PERFORM 910-ITERAR-NEWTON THRU 910-ITERAR-NEWTON-E
078100                VARYING WKS-RAIZ-ITER FROM 1 BY 1
078200                UNTIL WKS-RAIZ-ITER > 20
078300        MOVE WKS-RAIZ-X TO WKS-RAIZ-RESULTADO
078400     END-IF.
078500 900-RAIZ-CUADRADA-E. EXIT.
078600*
078700 910-ITERAR-NEWTON SECTION.
078800     MOVE WKS-RAIZ-X TO WKS-RAIZ-X-ANT
078900     COMPUTE WKS-RAIZ-X ROUNDED =
079000        (WKS-RAIZ-X + (WKS-RAIZ-ENTRADA / WKS-RAIZ-X)) / 2.
079100 910-ITERAR-NEWTON-E. EXIT.
079200*    --------- POBLACION Y Z-SCORE DE LIGA (5 ESTADISTICAS) ------
079300 500-POBLACION-Y-ZSCORE-LIGA SECTION.
079400     PERFORM 510-POBLACION-LIGA-UNA-STAT
079500             THRU 510-POBLACION-LIGA-UNA-STAT-E
079600        WITH TEST BEFORE.
079700 500-POBLACION-Y-ZSCORE-LIGA-E. EXIT.
079800*
079900 510-POBLACION-LIGA-UNA-STAT SECTION.
080000*    WIN-PCT
080100     MOVE SPACES TO SPP-STAT-NAME
080200     SET SPP-ES-WIN-PCT TO TRUE
080300     PERFORM 520-ARMAR-POBLACION-WIN-PCT
080400             THRU 520-ARMAR-POBLACION-WIN-PCT-E
080500     MOVE ZEROES TO SPP-CONFERENCE-ID
080600     MOVE WKS-POP-MEDIA   TO SPP-POP-MEAN
080700     MOVE WKS-POP-DESVEST TO SPP-POP-STDDEV
080800     MOVE WKS-POP-MINIMO  TO SPP-POP-MIN
080900     MOVE WKS-POP-MAXIMO  TO SPP-POP-MAX
081000     MOVE WKS-POP-N       TO SPP-TEAM-COUNT
081100     PERFORM 590-ZSCORE-LIGA-WIN-PCT THRU 590-ZSCORE-LIGA-WIN-PCT-E
081200     PERFORM 800-GRABAR-CBBSPOP THRU 800-GRABAR-CBBSPOP-E
081300*    MEAN-PTS-FOR
081400     SET SPP-ES-MEAN-PTS-FOR TO TRUE
081500     PERFORM 530-ARMAR-POBLACION-MEAN-PF
081600             THRU 530-ARMAR-POBLACION-MEAN-PF-E
081700     MOVE ZEROES TO SPP-CONFERENCE-ID
081800     MOVE WKS-POP-MEDIA   TO SPP-POP-MEAN
081900     MOVE WKS-POP-DESVEST TO SPP-POP-STDDEV
082000     MOVE WKS-POP-MINIMO  TO SPP-POP-MIN
082100     MOVE WKS-POP-MAXIMO  TO SPP-POP-MAX
082200     MOVE WKS-POP-N       TO SPP-TEAM-COUNT
082300     PERFORM 591-ZSCORE-LIGA-MEAN-PF THRU 591-ZSCORE-LIGA-MEAN-PF-E
082400     PERFORM 800-GRABAR-CBBSPOP THRU 800-GRABAR-CBBSPOP-E
082500*    MEAN-PTS-AGAINST
082600     SET SPP-ES-MEAN-PTS-AGNST TO TRUE
082700     PERFORM 540-ARMAR-POBLACION-MEAN-PA
082800             THRU 540-ARMAR-POBLACION-MEAN-PA-E
082900     MOVE ZEROES TO SPP-CONFERENCE-ID
083000     MOVE WKS-POP-MEDIA   TO SPP-POP-MEAN
083100     MOVE WKS-POP-DESVEST TO SPP-POP-STDDEV
083200     MOVE WKS-POP-MINIMO  TO SPP-POP-MIN
083300     MOVE WKS-POP-MAXIMO  TO SPP-POP-MAX
083400     MOVE WKS-POP-N       TO SPP-TEAM-COUNT
083500     PERFORM 592-ZSCORE-LIGA-MEAN-PA THRU 592-ZSCORE-LIGA-MEAN-PA-E
083600     PERFORM 800-GRABAR-CBBSPOP THRU 800-GRABAR-CBBSPOP-E
083700*    MEAN-MARGIN
083800     SET SPP-ES-MEAN-MARGIN TO TRUE
083900     PERFORM 550-ARMAR-POBLACION-MEAN-MARG
084000             THRU 550-ARMAR-POBLACION-MEAN-MARG-E
084100     MOVE ZEROES TO SPP-CONFERENCE-ID
084200     MOVE WKS-POP-MEDIA   TO SPP-POP-MEAN
084300     MOVE WKS-POP-DESVEST TO SPP-POP-STDDEV
084400     MOVE WKS-POP-MINIMO  TO SPP-POP-MIN
084500     MOVE WKS-POP-MAXIMO  TO SPP-POP-MAX
084600     MOVE WKS-POP-N       TO SPP-TEAM-COUNT
084700     PERFORM 593-ZSCORE-LIGA-MEAN-MARG
084800             THRU 593-ZSCORE-LIGA-MEAN-MARG-E
084900     PERFORM 800-GRABAR-CBBSPOP THRU 800-GRABAR-CBBSPOP-E
085000*    CORRELATION-PTS (SOLO A NIVEL DE LIGA, NO DE CONFERENCIA)
085100     SET SPP-ES-CORRELATION-PTS TO TRUE
085200     PERFORM 560-ARMAR-POBLACION-CORREL
085300             THRU 560-ARMAR-POBLACION-CORREL-E
085400     MOVE ZEROES TO SPP-CONFERENCE-ID
085500     MOVE WKS-POP-MEDIA   TO SPP-POP-MEAN
085600     MOVE WKS-POP-DESVEST TO SPP-POP-STDDEV
085700     MOVE WKS-POP-MINIMO  TO SPP-POP-MIN
085800     MOVE WKS-POP-MAXIMO  TO SPP-POP-MAX
085900     MOVE WKS-POP-N       TO SPP-TEAM-COUNT
086000     PERFORM 594-ZSCORE-LIGA-CORREL THRU 594-ZSCORE-LIGA-CORREL-E
086100     PERFORM 800-GRABAR-CBBSPOP THRU 800-GRABAR-CBBSPOP-E.
086200 510-POBLACION-LIGA-UNA-STAT-E. EXIT.
086300*    --------- ARMA LA MUESTRA POBLACIONAL DE CADA ESTADISTICA ---
086400 520-ARMAR-POBLACION-WIN-PCT SECTION.
086500     MOVE ZEROES TO WKS-POP-N WKS-POP-SUMA WKS-POP-SUMA2
086600     PERFORM 525-ACUMULAR-SI-WIN-PCT-OK
086700             THRU 525-ACUMULAR-SI-WIN-PCT-OK-E
086800             VARYING WKS-SUB FROM 1 BY 1
086900             UNTIL WKS-SUB > WKS-CANT-EQUIPOS
087000     PERFORM 580-CERRAR-POBLACION THRU 580-CERRAR-POBLACION-E.
087100 520-ARMAR-POBLACION-WIN-PCT-E. EXIT.
087200*
087300 525-ACUMULAR-SI-WIN-PCT-OK SECTION.
087400     IF WKS-EQ-CUR-WPCT-SW(WKS-SUB) = "Y"
087500        PERFORM 570-ACUMULAR-POBLACION THRU 570-ACUMULAR-POBLACION-E
087600     END-IF.
087700 525-ACUMULAR-SI-WIN-PCT-OK-E. EXIT.
087800*
087900 530-ARMAR-POBLACION-MEAN-PF SECTION.
088000     MOVE ZEROES TO WKS-POP-N WKS-POP-SUMA WKS-POP-SUMA2
088100     PERFORM 535-ACUMULAR-SI-JUGO-MEAN-PF
088200             THRU 535-ACUMULAR-SI-JUGO-MEAN-PF-E
088300             VARYING WKS-SUB FROM 1 BY 1
088400             UNTIL WKS-SUB > WKS-CANT-EQUIPOS
088500     PERFORM 580-CERRAR-POBLACION THRU 580-CERRAR-POBLACION-E.
088600 530-ARMAR-POBLACION-MEAN-PF-E. EXIT.
088700*
088800 535-ACUMULAR-SI-JUGO-MEAN-PF SECTION.
088900     IF WKS-EQ-PARTIDOS(WKS-SUB) > 0
089000        MOVE WKS-EQ-CUR-MEAN-PF(WKS-SUB) TO WKS-POP-VALOR
089100        PERFORM 570-ACUMULAR-POBLACION THRU 570-ACUMULAR-POBLACION-E
089200     END-IF.
089300 535-ACUMULAR-SI-JUGO-MEAN-PF-E. EXIT.
089400*
089500 540-ARMAR-POBLACION-MEAN-PA SECTION.
089600     MOVE ZEROES TO WKS-POP-N WKS-POP-SUMA WKS-POP-SUMA2
089700     PERFORM 545-ACUMULAR-SI-JUGO-MEAN-PA
089800             THRU 545-ACUMULAR-SI-JUGO-MEAN-PA-E
089900             VARYING WKS-SUB FROM 1 BY 1
090000             UNTIL WKS-SUB > WKS-CANT-EQUIPOS
090100     PERFORM 580-CERRAR-POBLACION THRU 580-CERRAR-POBLACION-E.
090200 540-ARMAR-POBLACION-MEAN-PA-E. EXIT.
090300*
090400 545-ACUMULAR-SI-JUGO-MEAN-PA SECTION.
090500     IF WKS-EQ-PARTIDOS(WKS-SUB) > 0
090600        MOVE WKS-EQ-CUR-MEAN-PA(WKS-SUB) TO WKS-POP-VALOR
090700        PERFORM 570-ACUMULAR-POBLACION THRU 570-ACUMULAR-POBLACION-E
090800     END-IF.
090900 545-ACUMULAR-SI-JUGO-MEAN-PA-E. EXIT.
091000*
091100 550-ARMAR-POBLACION-MEAN-MARG SECTION.
091200     MOVE ZEROES TO WKS-POP-N WKS-POP-SUMA WKS-POP-SUMA2
091300     PERFORM 555-ACUMULAR-SI-JUGO-MEAN-MARG
091400             THRU 555-ACUMULAR-SI-JUGO-MEAN-MARG-E
091500             VARYING WKS-SUB FROM 1 BY 1
091600             UNTIL WKS-SUB > WKS-CANT-EQUIPOS
091700     PERFORM 580-CERRAR-POBLACION THRU 580-CERRAR-POBLACION-E.
091800 550-ARMAR-POBLACION-MEAN-MARG-E. EXIT.
091900*
092000 555-ACUMULAR-SI-JUGO-MEAN-MARG SECTION.
092100     IF WKS-EQ-PARTIDOS(WKS-SUB) > 0
092200        MOVE WKS-EQ-CUR-MEAN-MARG(WKS-SUB) TO WKS-POP-VALOR
092300        PERFORM 570-ACUMULAR-POBLACION THRU 570-ACUMULAR-POBLACION-E
092400     END-IF.
092500 555-ACUMULAR-SI-JUGO-MEAN-MARG-E. EXIT.
092600*
092700 560-ARMAR-POBLACION-CORREL SECTION.
092800     MOVE ZEROES TO WKS-POP-N WKS-POP-SUMA WKS-POP-SUMA2
092900     PERFORM 565-ACUMULAR-SI-CORREL-OK
093000             THRU 565-ACUMULAR-SI-CORREL-OK-E
093100             VARYING WKS-SUB FROM 1 BY 1
093200             UNTIL WKS-SUB > WKS-CANT-EQUIPOS
093300     PERFORM 580-CERRAR-POBLACION THRU 580-CERRAR-POBLACION-E.
093400 560-ARMAR-POBLACION-CORREL-E. EXIT.
093500*
093600 565-ACUMULAR-SI-CORREL-OK SECTION.
093700     IF WKS-EQ-CUR-CORREL-SW(WKS-SUB) = "Y"
093800        MOVE WKS-EQ-CUR-CORREL(WKS-SUB) TO WKS-POP-VALOR
093900        PERFORM 570-ACUMULAR-POBLACION THRU 570-ACUMULAR-POBLACION-E
094000     END-IF.
094100 565-ACUMULAR-SI-CORREL-OK-E. EXIT.
094200*    --------- ACUMULA UN VALOR EN LA MUESTRA POBLACIONAL --------
094300*    (WKS-POP-VALOR TRAE EL VALOR DEL EQUIPO, CON SIGNO Y LOS    *
094400*     4 DECIMALES INTACTOS, CUANDO NO ES WIN-PCT; PARA WIN-PCT   *
094500*     SE USA WKS-EQ-CUR-WIN-PCT DIRECTO)                         *
094600 570-ACUMULAR-POBLACION SECTION.
094700     IF WKS-POP-N = 0
094800        IF SPP-ES-WIN-PCT
094900           MOVE WKS-EQ-CUR-WIN-PCT(WKS-SUB) TO WKS-POP-MINIMO
095000                                                WKS-POP-MAXIMO
095100        ELSE
095200           MOVE WKS-POP-VALOR TO WKS-POP-MINIMO WKS-POP-MAXIMO
095300        END-IF
095400     END-IF
095500     IF SPP-ES-WIN-PCT
095600        ADD WKS-EQ-CUR-WIN-PCT(WKS-SUB) TO WKS-POP-SUMA
095700        COMPUTE WKS-POP-SUMA2 = WKS-POP-SUMA2 +
095800                (WKS-EQ-CUR-WIN-PCT(WKS-SUB) ** 2)
095900        IF WKS-EQ-CUR-WIN-PCT(WKS-SUB) < WKS-POP-MINIMO
096000           MOVE WKS-EQ-CUR-WIN-PCT(WKS-SUB) TO WKS-POP-MINIMO
096100        END-IF
096200        IF WKS-EQ-CUR-WIN-PCT(WKS-SUB) > WKS-POP-MAXIMO
096300           MOVE WKS-EQ-CUR-WIN-PCT(WKS-SUB) TO WKS-POP-MAXIMO
096400        END-IF
096500     ELSE
096600        ADD WKS-POP-VALOR TO WKS-POP-SUMA
096700        COMPUTE WKS-POP-SUMA2 = WKS-POP-SUMA2 + (WKS-POP-VALOR ** 2)
096800        IF WKS-POP-VALOR < WKS-POP-MINIMO
096900           MOVE WKS-POP-VALOR TO WKS-POP-MINIMO
097000        END-IF
097100        IF WKS-POP-VALOR > WKS-POP-MAXIMO
097200           MOVE WKS-POP-VALOR TO WKS-POP-MAXIMO
097300        END-IF
097400     END-IF
097500     ADD 1 TO WKS-POP-N.
097600 570-ACUMULAR-POBLACION-E. EXIT.
097700*    --------- MEDIA Y DESVIACION MUESTRAL DE LA POBLACION -------
097800 580-CERRAR-POBLACION SECTION.
097900     MOVE ZEROES TO WKS-POP-MEDIA WKS-POP-DESVEST
098000     IF WKS-POP-N > 0
098100        COMPUTE WKS-POP-MEDIA ROUNDED =
098200                WKS-POP-SUMA / WKS-POP-N
098300     END-IF
098400     IF WKS-POP-N > 1
098500        COMPUTE WKS-RAIZ-ENTRADA =
098600           (WKS-POP-SUMA2 - ((WKS-POP-SUMA ** 2) / WKS-POP-N))
098700           / (WKS-POP-N - 1)
098800        IF WKS-RAIZ-ENTRADA < 0
098900           MOVE 0 TO WKS-RAIZ-ENTRADA
099000        END-IF
099100        PERFORM 900-RAIZ-CUADRADA THRU 900-RAIZ-CUADRADA-E
099200        MOVE WKS-RAIZ-RESULTADO TO WKS-POP-DESVEST
099300     END-IF.
099400 580-CERRAR-POBLACION-E. EXIT.
099500*    --------- Z-SCORES DE LIGA, UN PARRAFO POR ESTADISTICA ------
099600*    (CADA PARRAFO SOLO RETIENE MEDIA/DESVEST DE LA POBLACION   *
099700*     QUE ACABA DE CERRAR 580; EL Z-SCORE DE CADA EQUIPO SE     *
099800*     CALCULA RECIEN EN 720, INDIVIDUALMENTE POR EQUIPO)        *
099900 590-ZSCORE-LIGA-WIN-PCT SECTION.
100000     MOVE WKS-POP-MEDIA   TO WKS-LIGA-MEDIA-WPCT
100100     MOVE WKS-POP-DESVEST TO WKS-LIGA-DESV-WPCT.
100200 590-ZSCORE-LIGA-WIN-PCT-E. EXIT.
100300*    (LOS RESTANTES Z-SCORE DE LIGA SE CALCULAN EN 700-GRABAR-
100400*     SNAPSHOTS AL MOMENTO DE LLENAR CADA TSN-ZSCORE-*, USANDO
100500*     LA MEDIA Y DESVEST DE LIGA GUARDADAS EN WKS-POP-* DE LA
100600*     ULTIMA LLAMADA A 580-CERRAR-POBLACION PARA ESA STAT)
100700 591-ZSCORE-LIGA-MEAN-PF SECTION.
100800     MOVE WKS-POP-MEDIA   TO WKS-LIGA-MEDIA-MPF
100900     MOVE WKS-POP-DESVEST TO WKS-LIGA-DESV-MPF.
101000 591-ZSCORE-LIGA-MEAN-PF-E. EXIT.
101100*
101200 592-ZSCORE-LIGA-MEAN-PA SECTION.
101300     MOVE WKS-POP-MEDIA   TO WKS-LIGA-MEDIA-MPA
101400     MOVE WKS-POP-DESVEST TO WKS-LIGA-DESV-MPA.
101500 592-ZSCORE-LIGA-MEAN-PA-E. EXIT.
101600*
101700 593-ZSCORE-LIGA-MEAN-MARG SECTION.
101800     MOVE WKS-POP-MEDIA   TO WKS-LIGA-MEDIA-MARG
101900     MOVE WKS-POP-DESVEST TO WKS-LIGA-DESV-MARG.
102000 593-ZSCORE-LIGA-MEAN-MARG-E. EXIT.
102100*
102200 594-ZSCORE-LIGA-CORREL SECTION.
102300     MOVE WKS-POP-MEDIA   TO WKS-LIGA-MEDIA-CORR
102400     MOVE WKS-POP-DESVEST TO WKS-LIGA-DESV-CORR.
102500 594-ZSCORE-LIGA-CORREL-E. EXIT.
102600*    --------- POBLACION Y Z-SCORE POR CONFERENCIA (4 STATS) -----
102700 600-POBLACION-Y-ZSCORE-CONFERENCIAS SECTION.
102800     PERFORM 605-PROCESAR-UNA-CONFERENCIA
102900             THRU 605-PROCESAR-UNA-CONFERENCIA-E
103000             VARYING WKS-IX-CF FROM 1 BY 1
103100             UNTIL WKS-IX-CF > WKS-CANT-CONFERENCIAS.
103200 600-POBLACION-Y-ZSCORE-CONFERENCIAS-E. EXIT.
103300*
103400 605-PROCESAR-UNA-CONFERENCIA SECTION.
103500     MOVE WKS-CONF-ID(WKS-IX-CF) TO WKS-CONF-ACTUAL
103600     IF MODO-REPROCESO
103700        MOVE WKS-CONF-ACTUAL TO WKS-LLAVE-CONF-PROC-ID
103800        DISPLAY ">>> CBBSER01 (TRAZA): CONFERENCIA="
103900                WKS-LLAVE-CONF-PROC-DISP UPON CONSOLE
104000     END-IF
104100     PERFORM 610-POBLACION-CONF-UNA-STAT
104200             THRU 610-POBLACION-CONF-UNA-STAT-E.
104300 605-PROCESAR-UNA-CONFERENCIA-E. EXIT.
104400*
104500 610-POBLACION-CONF-UNA-STAT SECTION.
104600     SET SPP-ES-WIN-PCT TO TRUE
104700     PERFORM 620-ARMAR-POBLACION-CONF-WPCT
104800             THRU 620-ARMAR-POBLACION-CONF-WPCT-E
104900     MOVE WKS-CONF-ACTUAL TO SPP-CONFERENCE-ID
105000     MOVE WKS-POP-MEDIA   TO WKS-CONF-MEDIA-WPCT(WKS-IX-CF)
105100     MOVE WKS-POP-DESVEST TO WKS-CONF-DESV-WPCT(WKS-IX-CF)
105200     MOVE WKS-POP-MEDIA   TO SPP-POP-MEAN
105300     MOVE WKS-POP-DESVEST TO SPP-POP-STDDEV
105400     MOVE WKS-POP-MINIMO  TO SPP-POP-MIN
105500     MOVE WKS-POP-MAXIMO  TO SPP-POP-MAX
105600     MOVE WKS-POP-N       TO SPP-TEAM-COUNT
105700     PERFORM 800-GRABAR-CBBSPOP THRU 800-GRABAR-CBBSPOP-E
105800     SET SPP-ES-MEAN-PTS-FOR TO TRUE
105900     PERFORM 630-ARMAR-POBLACION-CONF-MPF
106000             THRU 630-ARMAR-POBLACION-CONF-MPF-E
106100     MOVE WKS-CONF-ACTUAL TO SPP-CONFERENCE-ID
106200     MOVE WKS-POP-MEDIA   TO WKS-CONF-MEDIA-MPF(WKS-IX-CF)
106300     MOVE WKS-POP-DESVEST TO WKS-CONF-DESV-MPF(WKS-IX-CF)
106400     MOVE WKS-POP-MEDIA   TO SPP-POP-MEAN
106500     MOVE WKS-POP-DESVEST TO SPP-POP-STDDEV
106600     MOVE WKS-POP-MINIMO  TO SPP-POP-MIN
106700     MOVE WKS-POP-MAXIMO  TO SPP-POP-MAX
106800     MOVE WKS-POP-N       TO SPP-TEAM-COUNT
106900     PERFORM 800-GRABAR-CBBSPOP THRU 800-GRABAR-CBBSPOP-E
107000     SET SPP-ES-MEAN-PTS-AGNST TO TRUE
107100     PERFORM 640-ARMAR-POBLACION-CONF-MPA
107200             THRU 640-ARMAR-POBLACION-CONF-MPA-E
107300     MOVE WKS-CONF-ACTUAL TO SPP-CONFERENCE-ID
107400     MOVE WKS-POP-MEDIA   TO WKS-CONF-MEDIA-MPA(WKS-IX-CF)
107500     MOVE WKS-POP-DESVEST TO WKS-CONF-DESV-MPA(WKS-IX-CF)
107600     MOVE WKS-POP-MEDIA   TO SPP-POP-MEAN
107700     MOVE WKS-POP-DESVEST TO SPP-POP-STDDEV
107800     MOVE WKS-POP-MINIMO  TO SPP-POP-MIN
107900     MOVE WKS-POP-MAXIMO  TO SPP-POP-MAX
108000     MOVE WKS-POP-N       TO SPP-TEAM-COUNT
108100     PERFORM 800-GRABAR-CBBSPOP THRU 800-GRABAR-CBBSPOP-E
108200     SET SPP-ES-MEAN-MARGIN TO TRUE
108300     PERFORM 650-ARMAR-POBLACION-CONF-MMARG
108400             THRU 650-ARMAR-POBLACION-CONF-MMARG-E
108500     MOVE WKS-CONF-ACTUAL TO SPP-CONFERENCE-ID
108600     MOVE WKS-POP-MEDIA   TO WKS-CONF-MEDIA-MARG(WKS-IX-CF)
108700     MOVE WKS-POP-DESVEST TO WKS-CONF-DESV-MARG(WKS-IX-CF)
108800     MOVE WKS-POP-MEDIA   TO SPP-POP-MEAN
108900     MOVE WKS-POP-DESVEST TO SPP-POP-STDDEV
109000     MOVE WKS-POP-MINIMO  TO SPP-POP-MIN
109100     MOVE WKS-POP-MAXIMO  TO SPP-POP-MAX
109200     MOVE WKS-POP-N       TO SPP-TEAM-COUNT
109300     PERFORM 800-GRABAR-CBBSPOP THRU 800-GRABAR-CBBSPOP-E.
109400 610-POBLACION-CONF-UNA-STAT-E. EXIT.
109500*
109600 620-ARMAR-POBLACION-CONF-WPCT SECTION.
109700     MOVE ZEROES TO WKS-POP-N WKS-POP-SUMA WKS-POP-SUMA2
109800     PERFORM 625-ACUMULAR-SI-ES-DE-LA-CONF-WPCT
109900             THRU 625-ACUMULAR-SI-ES-DE-LA-CONF-WPCT-E
110000             VARYING WKS-SUB FROM 1 BY 1
110100             UNTIL WKS-SUB > WKS-CANT-EQUIPOS
110200     PERFORM 580-CERRAR-POBLACION THRU 580-CERRAR-POBLACION-E.
110300 620-ARMAR-POBLACION-CONF-WPCT-E. EXIT.
110400*
110500 625-ACUMULAR-SI-ES-DE-LA-CONF-WPCT SECTION.
110600     IF WKS-EQ-CONF-ID(WKS-SUB) = WKS-CONF-ACTUAL
110700        AND WKS-EQ-PARTIDOS(WKS-SUB) > 0
110800        MOVE WKS-EQ-CUR-WIN-PCT(WKS-SUB) TO WKS-POP-VALOR
110900        PERFORM 570-ACUMULAR-POBLACION THRU 570-ACUMULAR-POBLACION-E
111000     END-IF.
111100 625-ACUMULAR-SI-ES-DE-LA-CONF-WPCT-E. EXIT.
111200*
111300 630-ARMAR-POBLACION-CONF-MPF SECTION.
111400     MOVE ZEROES TO WKS-POP-N WKS-POP-SUMA WKS-POP-SUMA2
111500     PERFORM 635-ACUMULAR-SI-ES-DE-LA-CONF-MPF
111600             THRU 635-ACUMULAR-SI-ES-DE-LA-CONF-MPF-E
111700             VARYING WKS-SUB FROM 1 BY 1
111800             UNTIL WKS-SUB > WKS-CANT-EQUIPOS
111900     PERFORM 580-CERRAR-POBLACION THRU 580-CERRAR-POBLACION-E.
112000 630-ARMAR-POBLACION-CONF-MPF-E. EXIT.
112100*
112200 635-ACUMULAR-SI-ES-DE-LA-CONF-MPF SECTION.
112300     IF WKS-EQ-CONF-ID(WKS-SUB) = WKS-CONF-ACTUAL
112400        AND WKS-EQ-PARTIDOS(WKS-SUB) > 0
112500        MOVE WKS-EQ-CUR-MEAN-PF(WKS-SUB) TO WKS-POP-VALOR
112600        PERFORM 570-ACUMULAR-POBLACION THRU 570-ACUMULAR-POBLACION-E
112700     END-IF.
112800 635-ACUMULAR-SI-ES-DE-LA-CONF-MPF-E. EXIT.
112900*
113000 640-ARMAR-POBLACION-CONF-MPA SECTION.
113100     MOVE ZEROES TO WKS-POP-N WKS-POP-SUMA WKS-POP-SUMA2
113200     PERFORM 645-ACUMULAR-SI-ES-DE-LA-CONF-MPA
113300             THRU 645-ACUMULAR-SI-ES-DE-LA-CONF-MPA-E
113400             VARYING WKS-SUB FROM 1 BY 1
113500             UNTIL WKS-SUB > WKS-CANT-EQUIPOS
113600     PERFORM 580-CERRAR-POBLACION THRU 580-CERRAR-POBLACION-E.
113700 640-ARMAR-POBLACION-CONF-MPA-E. EXIT.
113800*
113900 645-ACUMULAR-SI-ES-DE-LA-CONF-MPA SECTION.
114000     IF WKS-EQ-CONF-ID(WKS-SUB) = WKS-CONF-ACTUAL
114100        AND WKS-EQ-PARTIDOS(WKS-SUB) > 0
114200        MOVE WKS-EQ-CUR-MEAN-PA(WKS-SUB) TO WKS-POP-VALOR
114300        PERFORM 570-ACUMULAR-POBLACION THRU 570-ACUMULAR-POBLACION-E
114400     END-IF.
114500 645-ACUMULAR-SI-ES-DE-LA-CONF-MPA-E. EXIT.
114600*
114700 650-ARMAR-POBLACION-CONF-MMARG SECTION.
114800     MOVE ZEROES TO WKS-POP-N WKS-POP-SUMA WKS-POP-SUMA2
114900     PERFORM 655-ACUMULAR-SI-ES-DE-LA-CONF-MARG
115000             THRU 655-ACUMULAR-SI-ES-DE-LA-CONF-MARG-E
115100             VARYING WKS-SUB FROM 1 BY 1
115200             UNTIL WKS-SUB > WKS-CANT-EQUIPOS
115300     PERFORM 580-CERRAR-POBLACION THRU 580-CERRAR-POBLACION-E.
115400 650-ARMAR-POBLACION-CONF-MMARG-E. EXIT.
115500*
115600 655-ACUMULAR-SI-ES-DE-LA-CONF-MARG SECTION.
115700     IF WKS-EQ-CONF-ID(WKS-SUB) = WKS-CONF-ACTUAL
115800        AND WKS-EQ-PARTIDOS(WKS-SUB) > 0
115900        MOVE WKS-EQ-CUR-MEAN-MARG(WKS-SUB) TO WKS-POP-VALOR
116000        PERFORM 570-ACUMULAR-POBLACION THRU 570-ACUMULAR-POBLACION-E
116100     END-IF.
116200 655-ACUMULAR-SI-ES-DE-LA-CONF-MARG-E. EXIT.
116300*    --------- GRABA UN RENGLON DE CBBSPOP ------------------------
116400 800-GRABAR-CBBSPOP SECTION.
116500     MOVE WKS-TEMPORADA-ID TO SPP-SEASON-ID
116600     MOVE WKS-FECHA-CORTE  TO SPP-STAT-DATE
116700     WRITE REGISTRO-POBLACION-STAT.
116800 800-GRABAR-CBBSPOP-E. EXIT.
116900*    --------- GRABA EL SNAPSHOT DE CADA EQUIPO PARA ESTE CORTE --
117000 700-GRABAR-SNAPSHOTS SECTION.
117100     PERFORM 705-PREPARAR-INDICE-Y-GRABAR
117200             THRU 705-PREPARAR-INDICE-Y-GRABAR-E
117300             VARYING WKS-SUB FROM 1 BY 1
117400             UNTIL WKS-SUB > WKS-CANT-EQUIPOS.
117500 700-GRABAR-SNAPSHOTS-E. EXIT.
117600*
117700 705-PREPARAR-INDICE-Y-GRABAR SECTION.
117800     SET WKS-IX-EQ TO WKS-SUB
117900     PERFORM 710-ARMAR-Y-GRABAR-UN-SNAPSHOT
118000             THRU 710-ARMAR-Y-GRABAR-UN-SNAPSHOT-E.
118100 705-PREPARAR-INDICE-Y-GRABAR-E. EXIT.
118200*
118300 710-ARMAR-Y-GRABAR-UN-SNAPSHOT SECTION.
118400     INITIALIZE REGISTRO-TEAM-SNAPSHOT
118500     MOVE WKS-EQ-TEAM-ID(WKS-IX-EQ)   TO TSN-TEAM-ID
118600     MOVE WKS-TEMPORADA-ID            TO TSN-SEASON-ID
118700     MOVE WKS-FECHA-CORTE             TO TSN-SNAPSHOT-DATE
118800     MOVE WKS-EQ-PARTIDOS(WKS-IX-EQ)  TO TSN-GAMES-PLAYED
118900     MOVE WKS-EQ-WINS(WKS-IX-EQ)      TO TSN-WINS
119000     MOVE WKS-EQ-LOSSES(WKS-IX-EQ)    TO TSN-LOSSES
119100     MOVE WKS-EQ-ROLL-WINS(WKS-IX-EQ)   TO TSN-ROLLING-WINS
119200     MOVE WKS-EQ-ROLL-LOSSES(WKS-IX-EQ) TO TSN-ROLLING-LOSSES
119300     IF WKS-EQ-ROLL-CANT(WKS-IX-EQ) > 0
119400        COMPUTE TSN-ROLLING-MEAN-PF ROUNDED =
119500           WKS-EQ-ROLL-SUMA-PF(WKS-IX-EQ)
119600           / WKS-EQ-ROLL-CANT(WKS-IX-EQ)
119700        COMPUTE TSN-ROLLING-MEAN-PA ROUNDED =
119800           WKS-EQ-ROLL-SUMA-PA(WKS-IX-EQ)
119900           / WKS-EQ-ROLL-CANT(WKS-IX-EQ)
120000     END-IF
120100     IF WKS-EQ-CUR-WPCT-SW(WKS-IX-EQ) NOT = "N" OR
120200        WKS-EQ-PARTIDOS(WKS-IX-EQ) > 0
120300        MOVE WKS-EQ-CUR-WIN-PCT(WKS-IX-EQ) TO TSN-WIN-PCT
120400        SET TSN-WIN-PCT-PRESENTE TO TRUE
120500     END-IF
120600     IF WKS-EQ-PARTIDOS(WKS-IX-EQ) > 0
120700        MOVE WKS-EQ-CUR-MEAN-PF(WKS-IX-EQ) TO TSN-MEAN-PTS-FOR
120800        MOVE WKS-EQ-CUR-MEAN-PA(WKS-IX-EQ) TO TSN-MEAN-PTS-AGAINST
120900        MOVE WKS-EQ-CUR-MEAN-MARG(WKS-IX-EQ) TO TSN-MEAN-MARGIN
121000     END-IF
121100     IF WKS-EQ-CUR-STDV-PF-SW(WKS-IX-EQ) = "Y"
121200        MOVE WKS-EQ-CUR-STDV-PF(WKS-IX-EQ) TO TSN-STDDEV-PTS-FOR
121300        SET TSN-STDDEV-PF-PRESENTE TO TRUE
121400     END-IF
121500     IF WKS-EQ-CUR-STDV-PA-SW(WKS-IX-EQ) = "Y"
121600        MOVE WKS-EQ-CUR-STDV-PA(WKS-IX-EQ) TO TSN-STDDEV-PTS-AGAINST
121700        SET TSN-STDDEV-PA-PRESENTE TO TRUE
121800     END-IF
121900     IF WKS-EQ-CUR-CORREL-SW(WKS-IX-EQ) = "Y"
122000        MOVE WKS-EQ-CUR-CORREL(WKS-IX-EQ) TO TSN-CORRELATION-PTS
122100        SET TSN-CORREL-PRESENTE TO TRUE
122200     END-IF
122300     IF WKS-EQ-CUR-STDVM-SW(WKS-IX-EQ) = "Y"
122400        MOVE WKS-EQ-CUR-STDV-MARG(WKS-IX-EQ) TO TSN-STDDEV-MARGIN
122500        SET TSN-STDDEV-MARGIN-PRESENTE TO TRUE
122600     END-IF
122700     PERFORM 720-APLICAR-ZSCORES-LIGA-Y-CONF
122800             THRU 720-APLICAR-ZSCORES-LIGA-Y-CONF-E
122900     WRITE REGISTRO-TEAM-SNAPSHOT
123000     IF MODO-REPROCESO
123100        MOVE TSN-TEAM-ID       TO WKS-LLAVE-SNAPSHOT-ID
123200        MOVE WKS-FECHA-CORTE   TO WKS-LLAVE-CORTE-FECHA
123300        DISPLAY ">>> CBBSER01 (TRAZA): EQUIPO=" WKS-LLAVE-SNAPSHOT-DISP
123400                " CORTE=" WKS-LLAVE-CORTE-DISP UPON CONSOLE
123500     END-IF.
123600 710-ARMAR-Y-GRABAR-UN-SNAPSHOT-E. EXIT.
123700*
123800*    --------- CBB-0053 (30/03/25-RM) UBICAR LA CONFERENCIA DEL --
123900*    --------- EQUIPO ACTUAL DENTRO DE WKS-TABLA-CONFERENCIAS,  --
124000*    --------- PARA PODER TOMAR SU PROPIA MEDIA/DESVEST DE      --
124100*    --------- WKS-CONF-ZSCORE-BASES (Y NO LA DE OTRA)          --
124200 715-BUSCAR-CONF-DEL-EQUIPO SECTION.
124300     MOVE "N" TO WKS-ENCONTRADO-SW
124400     PERFORM 716-COMPARAR-CONF-DEL-EQUIPO
124500             THRU 716-COMPARAR-CONF-DEL-EQUIPO-E
124600             VARYING WKS-IX-CF FROM 1 BY 1
124700             UNTIL WKS-IX-CF > WKS-CANT-CONFERENCIAS.
124800 715-BUSCAR-CONF-DEL-EQUIPO-E. EXIT.
124900*
125000 716-COMPARAR-CONF-DEL-EQUIPO SECTION.
125100     IF WKS-CONF-ID(WKS-IX-CF) = WKS-EQ-CONF-ID(WKS-IX-EQ)
125200        MOVE "Y" TO WKS-ENCONTRADO-SW
125300        SET WKS-IX-CF-EQUIPO TO WKS-IX-CF
125400     END-IF.
125500 716-COMPARAR-CONF-DEL-EQUIPO-E. EXIT.
125600*
125700*    --------- Z-SCORES DE LIGA (5) Y DE CONFERENCIA (4) ---------
125800 720-APLICAR-ZSCORES-LIGA-Y-CONF SECTION.
125900     IF WKS-EQ-PARTIDOS(WKS-IX-EQ) > 0 AND WKS-LIGA-DESV-MPF > 0
126000        COMPUTE TSN-ZSCORE-MEAN-PF ROUNDED =
126100           (WKS-EQ-CUR-MEAN-PF(WKS-IX-EQ) - WKS-LIGA-MEDIA-MPF)
126200           / WKS-LIGA-DESV-MPF
126300        SET TSN-Z-MPF-PRESENTE TO TRUE
126400     END-IF
126500     IF WKS-EQ-PARTIDOS(WKS-IX-EQ) > 0 AND WKS-LIGA-DESV-MPA > 0
126600        COMPUTE TSN-ZSCORE-MEAN-PA ROUNDED =
126700           (WKS-EQ-CUR-MEAN-PA(WKS-IX-EQ) - WKS-LIGA-MEDIA-MPA)
126800           / WKS-LIGA-DESV-MPA
126900        SET TSN-Z-MPA-PRESENTE TO TRUE
127000     END-IF
127100     IF WKS-EQ-PARTIDOS(WKS-IX-EQ) > 0 AND WKS-LIGA-DESV-MARG > 0
127200        COMPUTE TSN-ZSCORE-MEAN-MARGIN ROUNDED =
127300           (WKS-EQ-CUR-MEAN-MARG(WKS-IX-EQ) - WKS-LIGA-MEDIA-MARG)
127400           / WKS-LIGA-DESV-MARG
127500        SET TSN-Z-MMARG-PRESENTE TO TRUE
127600     END-IF
127700     IF WKS-EQ-CUR-CORREL-SW(WKS-IX-EQ) = "Y"
127800        AND WKS-LIGA-DESV-CORR > 0
127900        COMPUTE TSN-ZSCORE-CORREL ROUNDED =
128000           (WKS-EQ-CUR-CORREL(WKS-IX-EQ) - WKS-LIGA-MEDIA-CORR)
128100           / WKS-LIGA-DESV-CORR
128200        SET TSN-Z-CORREL-PRESENTE TO TRUE
128300     END-IF
128400     IF WKS-EQ-PARTIDOS(WKS-IX-EQ) > 0 AND WKS-LIGA-DESV-WPCT > 0
128500        COMPUTE TSN-ZSCORE-WIN-PCT ROUNDED =
128600           (WKS-EQ-CUR-WIN-PCT(WKS-IX-EQ) - WKS-LIGA-MEDIA-WPCT)
128700           / WKS-LIGA-DESV-WPCT
128800        SET TSN-Z-WPCT-PRESENTE TO TRUE
128900     END-IF
129000     PERFORM 715-BUSCAR-CONF-DEL-EQUIPO
129100             THRU 715-BUSCAR-CONF-DEL-EQUIPO-E
129200     IF WKS-ENCONTRADO
129300        AND WKS-EQ-PARTIDOS(WKS-IX-EQ) > 0
129400        AND WKS-CONF-DESV-WPCT(WKS-IX-CF-EQUIPO) > 0
129500        COMPUTE TSN-CONF-ZSCORE-WPCT ROUNDED =
129600           (WKS-EQ-CUR-WIN-PCT(WKS-IX-EQ)
129700           - WKS-CONF-MEDIA-WPCT(WKS-IX-CF-EQUIPO))
129800           / WKS-CONF-DESV-WPCT(WKS-IX-CF-EQUIPO)
129900        SET TSN-CZ-WPCT-PRESENTE TO TRUE
130000     END-IF
130100     IF WKS-ENCONTRADO
130200        AND WKS-EQ-PARTIDOS(WKS-IX-EQ) > 0
130300        AND WKS-CONF-DESV-MPF(WKS-IX-CF-EQUIPO) > 0
130400        COMPUTE TSN-CONF-ZSCORE-MPF ROUNDED =
130500           (WKS-EQ-CUR-MEAN-PF(WKS-IX-EQ)
130600           - WKS-CONF-MEDIA-MPF(WKS-IX-CF-EQUIPO))
130700           / WKS-CONF-DESV-MPF(WKS-IX-CF-EQUIPO)
130800        SET TSN-CZ-MPF-PRESENTE TO TRUE
130900     END-IF
131000     IF WKS-ENCONTRADO
131100        AND WKS-EQ-PARTIDOS(WKS-IX-EQ) > 0
131200        AND WKS-CONF-DESV-MPA(WKS-IX-CF-EQUIPO) > 0
131300        COMPUTE TSN-CONF-ZSCORE-MPA ROUNDED =
131400           (WKS-EQ-CUR-MEAN-PA(WKS-IX-EQ)
131500           - WKS-CONF-MEDIA-MPA(WKS-IX-CF-EQUIPO))
131600           / WKS-CONF-DESV-MPA(WKS-IX-CF-EQUIPO)
131700        SET TSN-CZ-MPA-PRESENTE TO TRUE
131800     END-IF
131900     IF WKS-ENCONTRADO
132000        AND WKS-EQ-PARTIDOS(WKS-IX-EQ) > 0
132100        AND WKS-CONF-DESV-MARG(WKS-IX-CF-EQUIPO) > 0
132200        COMPUTE TSN-CONF-ZSCORE-MMARG ROUNDED =
132300           (WKS-EQ-CUR-MEAN-MARG(WKS-IX-EQ)
132400           - WKS-CONF-MEDIA-MARG(WKS-IX-CF-EQUIPO))
132500           / WKS-CONF-DESV-MARG(WKS-IX-CF-EQUIPO)
132600        SET TSN-CZ-MMARG-PRESENTE TO TRUE
132700     END-IF.
132800 720-APLICAR-ZSCORES-LIGA-Y-CONF-E. EXIT.
132900*
133000 900-CERRAR-ARCHIVOS SECTION.
133100     CLOSE CBBGMOR CBBTSNP CBBSPOP.
133200 900-CERRAR-ARCHIVOS-E. EXIT.
