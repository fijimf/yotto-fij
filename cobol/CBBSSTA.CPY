000100******************************************************************
000200* COPY       : CBBSSTA                                           *
000300* APLICACION : BASKETBALL - RECORD DE TEMPORADA POR EQUIPO       *
000400* DESCRIPCION: UN REGISTRO POR EQUIPO/TEMPORADA CON EL RECORD    *
000500*            : GENERAL, DE CONFERENCIA, LOCAL Y VISITA, PUNTOS   *
000600*            : A FAVOR/EN CONTRA Y LA RACHA ACTUAL. LO MANTIENE  *
000700*            : CBBEST01 (ALTA SI NO EXISTE, REGRABA SI EXISTE)   *
000800* ARCHIVO    : CBBSSTA (INDEXADO, DINAMICO, LLAVE SST-LLAVE)     *
000900******************************************************************
001000* FECHA     PROGRAMADOR      TICKET      DESCRIPCION
001100* --------- ---------------- ----------- --------------------------
001200* 04/03/24  EEDR             CBB-0001    VERSION INICIAL DEL COPY
001300* 02/04/24  EEDR             CBB-0027    SE AGREGA CONFERENCE-ID AL
001400*                                        REGISTRO PARA REPORTES
001500 01  REGISTRO-SEASON-STATS.
001600*            ---------> LLAVE: EQUIPO + TEMPORADA <---------
001700     05  SST-LLAVE.
001800         10  SST-TEAM-ID         PIC 9(9).
001900         10  SST-SEASON-ID       PIC 9(9).
002000     05  SST-CONFERENCE-ID       PIC 9(9).
002100*            ---------> RECORD GENERAL <---------
002200     05  SST-WINS                PIC 9(3).
002300     05  SST-LOSSES              PIC 9(3).
002400*            ---------> RECORD DE CONFERENCIA <---------
002500     05  SST-CONF-WINS           PIC 9(3).
002600     05  SST-CONF-LOSSES         PIC 9(3).
002700*            ---------> RECORD LOCAL / VISITA <---------
002800     05  SST-HOME-WINS           PIC 9(3).
002900     05  SST-HOME-LOSSES         PIC 9(3).
003000     05  SST-ROAD-WINS           PIC 9(3).
003100     05  SST-ROAD-LOSSES         PIC 9(3).
003200*            ---------> PUNTOS <---------
003300     05  SST-POINTS-FOR          PIC 9(5).
003400     05  SST-POINTS-AGAINST      PIC 9(5).
003500*            ---------> RACHA ACTUAL (+ GANADA / - PERDIDA) <-----
003600     05  SST-STREAK              PIC S9(3).
003700     05  FILLER                  PIC X(20).
