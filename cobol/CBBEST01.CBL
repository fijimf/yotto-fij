000100******************************************************************
000200* FECHA       : 11/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : BALONCESTO UNIVERSITARIO - ESTADISTICAS          *
000500* PROGRAMA    : CBBEST01                                         *
000600* TIPO        : BATCH (NOCTURNO)                                 *
000700* DESCRIPCION : CALCULA Y ACTUALIZA EL RECORD DE TEMPORADA DE    *
000800*             : CADA EQUIPO (GENERAL, CONFERENCIA, LOCAL/VISITA, *
000900*             : PUNTOS A FAVOR/EN CONTRA Y RACHA ACTUAL). DE     *
001000*             : PASO DEJA GRABADA EN CBBGAME LA BANDERA DE       *
001100*             : JUEGO-DE-CONFERENCIA CUANDO NO VENIA FIJADA      *
001200* ARCHIVOS    : CBBGAME=A, CBBCMEM=C, CBBSSTA=A                  *
001300* ACCION (ES) : A=ACTUALIZA, C=CONSULTA                          *
001400* PROGRAMA(S) : CBBREG01 (CALL - OBTIENE TABLA DE RECORD BASE)   *
001500* INSTALADO   : 14/03/2024                                       *
001600* BPM/RATIONAL: CBB-0005                                         *
001700* NOMBRE      : MOTOR DE ESTADISTICAS DE BALONCESTO UNIVERSITARIO*
001800* DESCRIPCION : PROYECTO CBB (COLLEGE BASKETBALL)                *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                    CBBEST01.
002200 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002300 INSTALLATION.                  BPM/RATIONAL - PROYECTO CBB.
002400 DATE-WRITTEN.                  11/03/2024.
002500 DATE-COMPILED.
002600 SECURITY.                      USO INTERNO - DEPTO. DESARROLLO.
002700******************************************************************
002800* BITACORA DE CAMBIOS (CBBEST01)
002900* --------------------------------------------------------------
003000* 11/03/24  EEDR  CBB-0005   VERSION INICIAL: INVOCA A CBBREG01 Y
003100*                            GRABA CBBSSTA CON EL RECORD GENERAL
003200*                            Y DE CONFERENCIA.
003300* 13/03/24  EEDR  CBB-0006   SE AGREGA EL SPLIT LOCAL/VISITA. LOS
003400*                            JUEGOS EN SEDE NEUTRAL NO CUENTAN
003500*                            PARA NINGUNO DE LOS DOS.
003600* 16/03/24  EEDR  CBB-0007   SE AGREGA EL CALCULO DE RACHA ACTUAL
003700*                            (CORRIDA DE RESULTADOS IGUALES AL
003800*                            FINAL, ORDENADOS POR FECHA).
003900* 19/03/24  EEDR  CBB-0011   SE ACUMULAN PUNTOS A FAVOR/EN CONTRA.
004000* 02/04/24  EEDR  CBB-0027   SE GRABA SST-CONFERENCE-ID PARA QUE
004100*                            CBBSER01 NO TENGA QUE RELEER CBBCMEM
004200*                            PARA LOS REPORTES DE CONFERENCIA.
004300* 18/09/24  EEDR  CBB-0038   SE REESCRIBE GAM-CONFERENCE-GAME EN
004400*                            CBBGAME CUANDO LLEGA EN BLANCO, PARA
004500*                            QUE SOLO SE CALCULE UNA VEZ.
004600* 02/01/25  EEDR  CBB-0039   PASE DE FIN DE ANIO - SIN HALLAZGOS.
004700* 09/01/25  EEDR  CBB-0044   SE AGREGA TRAZA POR UPSI-0 (MODO-
004800*                            REPROCESO) PARA DEPURAR CASOS DE
004900*                            GANADOR/PERDEDOR DUDOSOS SIN TENER
005000*                            QUE RECOMPILAR CON DISPLAY.
005100* 14/02/25  EEDR  CBB-0048   CORRECCION: LOS EQUIPOS SIN MEMBRESIA
005200*                            DE CONFERENCIA EN CBBCMEM SE GRABABAN
005300*                            IGUAL EN CBBSSTA CON CONFERENCIA EN
005400*                            CERO. AHORA SE OMITEN Y SE DEJA TRAZA
005500*                            EN CONSOLA (VER 400/410/415).
005600* 14/02/25  EEDR  CBB-0049   SE RENOMBRA EL AREA DE LINKAGE DE
005700*                            "LK-" A "WKS-RTB-" (VER BITACORA DEL
005800*                            COPY CBBRTBL): EL SHOP NO USA PREFIJO
005900*                            "LK-" EN NINGUN OTRO PROGRAMA.
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     UPSI-0 IS WS-REPROCESO ON  STATUS IS MODO-REPROCESO
006500                            OFF STATUS IS MODO-NORMAL.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT CBBGAME ASSIGN TO CBBGAME
006900            ORGANIZATION  IS SEQUENTIAL
007000            FILE STATUS   IS FS-CBBGAME
007100                             FSE-CBBGAME.
007200     SELECT CBBCMEM ASSIGN TO CBBCMEM
007300            ORGANIZATION  IS SEQUENTIAL
007400            FILE STATUS   IS FS-CBBCMEM
007500                             FSE-CBBCMEM.
007600     SELECT CBBSSTA ASSIGN TO CBBSSTA
007700            ORGANIZATION  IS INDEXED
007800            ACCESS        IS DYNAMIC
007900            RECORD KEY    IS SST-LLAVE
008000            FILE STATUS   IS FS-CBBSSTA
008100                             FSE-CBBSSTA.
008200     SELECT CBBSEAS ASSIGN TO CBBSEAS
008300            ORGANIZATION  IS INDEXED
008400            ACCESS        IS RANDOM
008500            RECORD KEY    IS SEA-SEASON-YEAR
008600            FILE STATUS   IS FS-CBBSEAS
008700                             FSE-CBBSEAS.
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  CBBGAME.
009100     COPY CBBGAME.
009200 FD  CBBCMEM.
009300     COPY CBBCMEM.
009400 FD  CBBSSTA.
009500     COPY CBBSSTA.
009600 FD  CBBSEAS.
009700     COPY CBBSEAS.
009800 WORKING-STORAGE SECTION.
009900******************************************************************
010000*           CONTADOR SUELTO DE EQUIPOS OMITIDOS (SIN MEMBRESIA)   *
010100******************************************************************
010200 77  WKS-CANT-OMITIDOS            PIC 9(5) COMP VALUE ZEROES.
010300******************************************************************
010400*           RECURSOS DE FILE STATUS                              *
010500******************************************************************
010600 01  WKS-FS-STATUS.
010700     02  FS-CBBGAME              PIC 9(02) VALUE ZEROES.
010800     02  FSE-CBBGAME.
010900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011100     02  FS-CBBCMEM              PIC 9(02) VALUE ZEROES.
011200     02  FSE-CBBCMEM.
011300         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011400         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011500     02  FS-CBBSSTA              PIC 9(02) VALUE ZEROES.
011600     02  FSE-CBBSSTA.
011700         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011800         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011900     02  FS-CBBSEAS              PIC 9(02) VALUE ZEROES.
012000     02  FSE-CBBSEAS.
012100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012300******************************************************************
012400*           TARJETA DE PARAMETROS (SYSIN) - TEMPORADA A CORRER   *
012500******************************************************************
012600 01  WKS-PARM-CARD.
012700     02  WKS-PARM-SEASON-YEAR    PIC 9(04).
012800     02  FILLER                  PIC X(76).
012900******************************************************************
013000*           BANDERAS DE FIN DE ARCHIVO                           *
013100******************************************************************
013200 01  WKS-BANDERAS.
013300     02  WKS-FIN-CBBGAME         PIC 9(01) VALUE ZEROES.
013400         88  FIN-CBBGAME                   VALUE 1.
013500     02  WKS-FIN-CBBCMEM         PIC 9(01) VALUE ZEROES.
013600         88  FIN-CBBCMEM                   VALUE 1.
013700******************************************************************
013800*           TABLA DE MEMBRESIA DE CONFERENCIA (EN MEMORIA)       *
013900******************************************************************
014000 77  WKS-CANT-MEMBRESIAS         PIC 9(4)  COMP  VALUE ZEROES.
014100 01  WKS-TABLA-MEMBRESIA.
014200     02  WKS-MEMBRESIA OCCURS 500 TIMES
014300                       INDEXED BY WKS-IDX-MEM.
014400         04  WKS-MEM-TEAM-ID      PIC 9(9).
014500         04  WKS-MEM-CONF-ID      PIC 9(9).
014600******************************************************************
014700*           TABLA DE PARTIDOS DEL EQUIPO EN PROCESO              *
014800*           (SE ORDENA POR FECHA PARA EL CALCULO DE RACHA)       *
014900******************************************************************
015000 77  WKS-CANT-PARTIDOS-EQUIPO     PIC 9(4) COMP VALUE ZEROES.
015100 01  WKS-TABLA-PARTIDOS-EQUIPO.
015200     02  WKS-PARTIDO-EQ OCCURS 600 TIMES
015300                       INDEXED BY WKS-IDX-PE.
015400         04  WKS-PE-FECHA          PIC 9(8).
015500         04  WKS-PE-RESULTADO      PIC X(1).
015600             88  WKS-PE-GANADO               VALUE "G".
015700             88  WKS-PE-PERDIDO              VALUE "P".
015800******************************************************************
015900 01  WKS-VARIABLES-TRABAJO.
016000     02  WKS-SUB                 PIC 9(4)  COMP  VALUE ZEROES.
016100     02  WKS-I                   PIC 9(4)  COMP  VALUE ZEROES.
016200     02  WKS-J                   PIC 9(4)  COMP  VALUE ZEROES.
016300     02  WKS-TEAM-ID-PROC        PIC 9(9)        VALUE ZEROES.
016400     02  WKS-HAY-GANADOR-SW      PIC X(1)        VALUE "N".
016500         88  WKS-HAY-GANADOR               VALUE "Y".
016600     02  WKS-GANADOR             PIC 9(9)        VALUE ZEROES.
016700     02  WKS-PERDEDOR            PIC 9(9)        VALUE ZEROES.
016800     02  WKS-ES-JUEGO-CONF-SW    PIC X(1)        VALUE "N".
016900         88  WKS-ES-JUEGO-CONF             VALUE "Y".
017000     02  WKS-LOCAL-CONF-OK-SW    PIC X(1)        VALUE "N".
017100         88  WKS-LOCAL-TIENE-CONF          VALUE "Y".
017200     02  WKS-VISITA-CONF-OK-SW   PIC X(1)        VALUE "N".
017300         88  WKS-VISITA-TIENE-CONF         VALUE "Y".
017400     02  WKS-CONF-LOCAL          PIC 9(9)        VALUE ZEROES.
017500     02  WKS-CONF-VISITA         PIC 9(9)        VALUE ZEROES.
017600     02  WKS-CONF-DEL-EQUIPO     PIC 9(9)        VALUE ZEROES.
017700     02  WKS-EQUIPO-CONF-OK-SW   PIC X(1)        VALUE "N".
017800         88  WKS-EQUIPO-TIENE-CONF         VALUE "Y".
017900     02  WKS-AUX-FECHA           PIC 9(8)        VALUE ZEROES.
018000     02  WKS-AUX-RESULTADO       PIC X(1)        VALUE SPACES.
018100     02  WKS-TEMPORADA-ID        PIC 9(9)        VALUE ZEROES.
018200     02  WKS-SSTA-EXISTE-SW      PIC X(1)        VALUE "N".
018300         88  WKS-SSTA-EXISTE               VALUE "Y".
018400     02  WKS-GAME-ABIERTO-SW     PIC X(1)        VALUE "N".
018500         88  WKS-GAME-ABIERTO              VALUE "Y".
018600*        ------ ACUMULADORES DEL EQUIPO EN PROCESO (NO SE -------
018700*        ------ GRABAN EN EL FD HASTA 480, PARA QUE EL READ -----
018800*        ------ DE VERIFICACION NO LOS PISE) --------------------
018900     02  WKS-AC-HOME-WINS        PIC 9(3)        VALUE ZEROES.
019000     02  WKS-AC-HOME-LOSSES      PIC 9(3)        VALUE ZEROES.
019100     02  WKS-AC-ROAD-WINS        PIC 9(3)        VALUE ZEROES.
019200     02  WKS-AC-ROAD-LOSSES      PIC 9(3)        VALUE ZEROES.
019300     02  WKS-AC-POINTS-FOR       PIC 9(5)        VALUE ZEROES.
019400     02  WKS-AC-POINTS-AGAINST   PIC 9(5)        VALUE ZEROES.
019500     02  WKS-AC-STREAK           PIC S9(3)       VALUE ZEROES.
019600******************************************************************
019700*           VISTAS PACKED PARA TRAZA DE REPROCESO (UPSI-0)        *
019800******************************************************************
019900 01  WKS-LLAVE-GANADOR.
020000     02  WKS-LLAVE-GANADOR-ID    PIC 9(9) COMP-3.
020100 01  WKS-LLAVE-GANADOR-R REDEFINES WKS-LLAVE-GANADOR.
020200     02  WKS-LLAVE-GANADOR-DISP  PIC X(06).
020300 01  WKS-LLAVE-PERDEDOR.
020400     02  WKS-LLAVE-PERDEDOR-ID   PIC 9(9) COMP-3.
020500 01  WKS-LLAVE-PERDEDOR-R REDEFINES WKS-LLAVE-PERDEDOR.
020600     02  WKS-LLAVE-PERDEDOR-DISP PIC X(06).
020700 01  WKS-LLAVE-EQUIPO-PROC.
020800     02  WKS-LLAVE-EQUIPO-ID    PIC 9(9) COMP-3.
020900 01  WKS-LLAVE-EQUIPO-PROC-R REDEFINES WKS-LLAVE-EQUIPO-PROC.
021000     02  WKS-LLAVE-EQUIPO-DISP PIC X(06).
021100******************************************************************
021200*           AREA QUE SE INTERCAMBIA CON CBBREG01 (CALL)          *
021300******************************************************************
021400     COPY CBBRTBL.
021500******************************************************************
021600 PROCEDURE DIVISION.
021700******************************************************************
021800*               S E C C I O N    P R I N C I P A L
021900******************************************************************
022000 000-MAIN SECTION.
022100     PERFORM 050-OBTENER-TEMPORADA THRU 050-OBTENER-TEMPORADA-E
022200     PERFORM 100-ABRIR-ARCHIVOS THRU 100-ABRIR-ARCHIVOS-E
022300     PERFORM 200-CARGAR-CONFERENCIAS THRU 200-CARGAR-CONFERENCIAS-E
022400     CALL "CBBREG01" USING WKS-TEMPORADA-ID
022500                            WKS-RTB-CANT-EQUIPOS
022600                            WKS-RTB-TABLA-EQUIPOS
022700     PERFORM 390-CALCULAR-UN-EQUIPO-DE-LA-TABLA
022800             THRU 390-CALCULAR-UN-EQUIPO-DE-LA-TABLA-E
022900             VARYING WKS-SUB FROM 1 BY 1
023000             UNTIL WKS-SUB > WKS-RTB-CANT-EQUIPOS
023100     DISPLAY ">>> CBBEST01: EQUIPOS OMITIDOS POR FALTA DE "
023200             "MEMBRESIA: " WKS-CANT-OMITIDOS UPON CONSOLE
023300     PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
023400     STOP RUN.
023500 000-MAIN-E. EXIT.
023600*
023700 390-CALCULAR-UN-EQUIPO-DE-LA-TABLA SECTION.
023800     SET WKS-RTB-IDX TO WKS-SUB
023900     PERFORM 400-CALCULAR-EQUIPO THRU 400-CALCULAR-EQUIPO-E.
024000 390-CALCULAR-UN-EQUIPO-DE-LA-TABLA-E. EXIT.
024100*    --------- TEMPORADA EN PROCESO (TARJETA DE SYSIN) ------------
024200 050-OBTENER-TEMPORADA SECTION.
024300     ACCEPT WKS-PARM-CARD FROM SYSIN
024400     OPEN INPUT CBBSEAS
024500     MOVE WKS-PARM-SEASON-YEAR TO SEA-SEASON-YEAR
024600     READ CBBSEAS
024700         INVALID KEY
024800            DISPLAY ">>> CBBEST01: TEMPORADA NO ENCONTRADA: "
024900                    WKS-PARM-SEASON-YEAR UPON CONSOLE
025000            MOVE 92 TO RETURN-CODE
025100            STOP RUN
025200     END-READ
025300     MOVE SEA-SEASON-ID TO WKS-TEMPORADA-ID
025400     CLOSE CBBSEAS.
025500 050-OBTENER-TEMPORADA-E. EXIT.
025600*
025700*    CBBGAME SE ABRE DESPUES, PARA NO CHOCAR CON EL OPEN INTERNO
025800*    QUE HACE CBBREG01 SOBRE EL MISMO ARCHIVO (VER CALL EN 000)
025900 100-ABRIR-ARCHIVOS SECTION.
026000     OPEN INPUT CBBCMEM
026100     OPEN I-O   CBBSSTA
026200     IF FS-CBBCMEM NOT = 0
026300        DISPLAY ">>> CBBEST01: ERROR AL ABRIR ARCHIVOS DE ENTRADA"
026400                UPON CONSOLE
026500        MOVE 91 TO RETURN-CODE
026600        STOP RUN
026700     END-IF.
026800 100-ABRIR-ARCHIVOS-E. EXIT.
026900*    --------- CARGA LA MEMBRESIA DE CONFERENCIA EN MEMORIA ------
027000 200-CARGAR-CONFERENCIAS SECTION.
027100     PERFORM 210-LEER-CBBCMEM THRU 210-LEER-CBBCMEM-E
027200     PERFORM 220-ALTA-MEMBRESIA
027300             THRU 220-ALTA-MEMBRESIA-E UNTIL FIN-CBBCMEM.
027400 200-CARGAR-CONFERENCIAS-E. EXIT.
027500*
027600 210-LEER-CBBCMEM SECTION.
027700     READ CBBCMEM
027800         AT END SET FIN-CBBCMEM TO TRUE
027900     END-READ.
028000 210-LEER-CBBCMEM-E. EXIT.
028100*
028200 220-ALTA-MEMBRESIA SECTION.
028300     IF CMB-SEASON-ID = WKS-TEMPORADA-ID
028400        SET WKS-IDX-MEM TO WKS-CANT-MEMBRESIAS
028500        SET WKS-IDX-MEM UP BY 1
028600        MOVE CMB-TEAM-ID TO WKS-MEM-TEAM-ID(WKS-IDX-MEM)
028700        MOVE CMB-CONFERENCE-ID
028800                         TO WKS-MEM-CONF-ID(WKS-IDX-MEM)
028900        ADD 1 TO WKS-CANT-MEMBRESIAS
029000     END-IF
029100     PERFORM 210-LEER-CBBCMEM THRU 210-LEER-CBBCMEM-E.
029200 220-ALTA-MEMBRESIA-E. EXIT.
029300*    --------- CALCULA TODO LO DE UN EQUIPO Y GRABA CBBSSTA ------
029400 400-CALCULAR-EQUIPO SECTION.
029500     MOVE WKS-RTB-TEAM-ID(WKS-RTB-IDX) TO WKS-TEAM-ID-PROC
029600     PERFORM 410-BUSCAR-CONF-DEL-EQUIPO
029700             THRU 410-BUSCAR-CONF-DEL-EQUIPO-E
029800     IF WKS-EQUIPO-TIENE-CONF
029900        MOVE ZEROES TO WKS-CANT-PARTIDOS-EQUIPO
030000        MOVE ZEROES TO WKS-AC-HOME-WINS WKS-AC-HOME-LOSSES
030100                       WKS-AC-ROAD-WINS WKS-AC-ROAD-LOSSES
030200                       WKS-AC-POINTS-FOR WKS-AC-POINTS-AGAINST
030300                       WKS-AC-STREAK
030400        PERFORM 420-RELEER-CBBGAME-EQUIPO
030500             THRU 420-RELEER-CBBGAME-EQUIPO-E
030600        PERFORM 450-ORDENAR-PARTIDOS-POR-FECHA
030700             THRU 450-ORDENAR-PARTIDOS-POR-FECHA-E
030800        PERFORM 460-CALCULAR-RACHA THRU 460-CALCULAR-RACHA-E
030900        PERFORM 480-GRABAR-CBBSSTA THRU 480-GRABAR-CBBSSTA-E
031000     ELSE
031100        ADD 1 TO WKS-CANT-OMITIDOS
031200        DISPLAY ">>> CBBEST01: EQUIPO OMITIDO (SIN MEMBRESIA DE "
031300                "CONFERENCIA PARA LA TEMPORADA) - TEAM-ID="
031400                WKS-TEAM-ID-PROC UPON CONSOLE
031500     END-IF.
031600 400-CALCULAR-EQUIPO-E. EXIT.
031700*    --------- BUSCA LA CONFERENCIA DEL EQUIPO EN LA MEMBRESIA ----
031800 410-BUSCAR-CONF-DEL-EQUIPO SECTION.
031900     MOVE ZEROES TO WKS-CONF-DEL-EQUIPO
032000     MOVE "N" TO WKS-EQUIPO-CONF-OK-SW
032100     MOVE ZEROES TO WKS-I
032200     PERFORM 415-COMPARAR-MEMBRESIA-EQUIPO
032300             THRU 415-COMPARAR-MEMBRESIA-EQUIPO-E
032400             VARYING WKS-I FROM 1 BY 1
032500             UNTIL WKS-I > WKS-CANT-MEMBRESIAS.
032600 410-BUSCAR-CONF-DEL-EQUIPO-E. EXIT.
032700*
032800 415-COMPARAR-MEMBRESIA-EQUIPO SECTION.
032900     IF WKS-MEM-TEAM-ID(WKS-I) = WKS-TEAM-ID-PROC
033000        MOVE WKS-MEM-CONF-ID(WKS-I) TO WKS-CONF-DEL-EQUIPO
033100        MOVE "Y" TO WKS-EQUIPO-CONF-OK-SW
033200     END-IF.
033300 415-COMPARAR-MEMBRESIA-EQUIPO-E. EXIT.
033400*    --------- RECORRE CBBGAME DE PRINCIPIO A FIN PARA ESTE ------
033500*    --------- EQUIPO (ARCHIVO PEQUENO, SE RELEE POR EQUIPO) -----
033600 420-RELEER-CBBGAME-EQUIPO SECTION.
033700     IF WKS-GAME-ABIERTO
033800        CLOSE CBBGAME
033900     END-IF
034000     OPEN I-O CBBGAME
034100     MOVE "Y" TO WKS-GAME-ABIERTO-SW
034200     PERFORM 430-LEER-CBBGAME THRU 430-LEER-CBBGAME-E
034300     PERFORM 435-FILTRAR-UN-PARTIDO
034400             THRU 435-FILTRAR-UN-PARTIDO-E UNTIL FIN-CBBGAME.
034500 420-RELEER-CBBGAME-EQUIPO-E. EXIT.
034600*
034700 430-LEER-CBBGAME SECTION.
034800     MOVE ZEROES TO WKS-FIN-CBBGAME
034900     READ CBBGAME
035000         AT END SET FIN-CBBGAME TO TRUE
035100     END-READ.
035200 430-LEER-CBBGAME-E. EXIT.
035300*
035400 435-FILTRAR-UN-PARTIDO SECTION.
035500     IF GAM-SEASON-ID = WKS-TEMPORADA-ID
035600        AND GAM-ES-FINAL
035700        AND GAM-HOME-SCORE-PRESENTE
035800        AND GAM-AWAY-SCORE-PRESENTE
035900        AND (GAM-HOME-TEAM-ID = WKS-TEAM-ID-PROC
036000             OR GAM-AWAY-TEAM-ID = WKS-TEAM-ID-PROC)
036100        PERFORM 440-ACUMULAR-PARTIDO THRU 440-ACUMULAR-PARTIDO-E
036200     END-IF
036300     PERFORM 430-LEER-CBBGAME THRU 430-LEER-CBBGAME-E.
036400 435-FILTRAR-UN-PARTIDO-E. EXIT.
036500*    --------- UN PARTIDO DEL EQUIPO EN PROCESO -------------------
036600 440-ACUMULAR-PARTIDO SECTION.
036700     PERFORM 441-FIJAR-BANDERA-CONF-SI-FALTA
036800             THRU 441-FIJAR-BANDERA-CONF-SI-FALTA-E
036900     IF GAM-HOME-SCORE > GAM-AWAY-SCORE
037000        MOVE GAM-HOME-TEAM-ID TO WKS-GANADOR
037100        MOVE GAM-AWAY-TEAM-ID TO WKS-PERDEDOR
037200        MOVE "Y" TO WKS-HAY-GANADOR-SW
037300     ELSE
037400        IF GAM-AWAY-SCORE > GAM-HOME-SCORE
037500           MOVE GAM-AWAY-TEAM-ID TO WKS-GANADOR
037600           MOVE GAM-HOME-TEAM-ID TO WKS-PERDEDOR
037700           MOVE "Y" TO WKS-HAY-GANADOR-SW
037800        ELSE
037900           MOVE "N" TO WKS-HAY-GANADOR-SW
038000        END-IF
038100     END-IF
038200     IF WKS-HAY-GANADOR
038300        SET WKS-IDX-PE TO WKS-CANT-PARTIDOS-EQUIPO
038400        SET WKS-IDX-PE UP BY 1
038500        MOVE GAM-GAME-DATE TO WKS-PE-FECHA(WKS-IDX-PE)
038600        IF WKS-GANADOR = WKS-TEAM-ID-PROC
038700           MOVE "G" TO WKS-PE-RESULTADO(WKS-IDX-PE)
038800        ELSE
038900           MOVE "P" TO WKS-PE-RESULTADO(WKS-IDX-PE)
039000        END-IF
039100        ADD 1 TO WKS-CANT-PARTIDOS-EQUIPO
039200     END-IF
039300*    --------- LOCAL / VISITA (SEDE NEUTRAL NO CUENTA) -----------
039400     IF NOT GAM-ES-SEDE-NEUTRAL AND WKS-HAY-GANADOR
039500        IF GAM-HOME-TEAM-ID = WKS-TEAM-ID-PROC
039600           IF WKS-GANADOR = WKS-TEAM-ID-PROC
039700              ADD 1 TO WKS-AC-HOME-WINS
039800           ELSE
039900              ADD 1 TO WKS-AC-HOME-LOSSES
040000           END-IF
040100        ELSE
040200           IF WKS-GANADOR = WKS-TEAM-ID-PROC
040300              ADD 1 TO WKS-AC-ROAD-WINS
040400           ELSE
040500              ADD 1 TO WKS-AC-ROAD-LOSSES
040600           END-IF
040700        END-IF
040800     END-IF
040900*    --------- PUNTOS A FAVOR / EN CONTRA DEL EQUIPO -------------
041000     IF GAM-HOME-TEAM-ID = WKS-TEAM-ID-PROC
041100        ADD GAM-HOME-SCORE TO WKS-AC-POINTS-FOR
041200        ADD GAM-AWAY-SCORE TO WKS-AC-POINTS-AGAINST
041300     ELSE
041400        ADD GAM-AWAY-SCORE TO WKS-AC-POINTS-FOR
041500        ADD GAM-HOME-SCORE TO WKS-AC-POINTS-AGAINST
041600     END-IF
041700     IF MODO-REPROCESO AND WKS-HAY-GANADOR
041800        MOVE WKS-GANADOR      TO WKS-LLAVE-GANADOR-ID
041900        MOVE WKS-PERDEDOR     TO WKS-LLAVE-PERDEDOR-ID
042000        MOVE WKS-TEAM-ID-PROC TO WKS-LLAVE-EQUIPO-ID
042100        DISPLAY ">>> CBBEST01 (TRAZA): EQUIPO=" WKS-LLAVE-EQUIPO-DISP
042200                " GANADOR=" WKS-LLAVE-GANADOR-DISP
042300                " PERDEDOR=" WKS-LLAVE-PERDEDOR-DISP UPON CONSOLE
042400     END-IF.
042500 440-ACUMULAR-PARTIDO-E. EXIT.
042600*    --------- SI EL PARTIDO NO TRAE BANDERA EXPLICITA DE --------
042700*    --------- CONFERENCIA, SE CALCULA Y SE REGRABA UNA VEZ ------
042800 441-FIJAR-BANDERA-CONF-SI-FALTA SECTION.
042900     IF GAM-CONF-GAME-SIN-FIJAR
043000        PERFORM 442-BUSCAR-CONFERENCIA-AMBOS
043100             THRU 442-BUSCAR-CONFERENCIA-AMBOS-E
043200        MOVE "N" TO WKS-ES-JUEGO-CONF-SW
043300        IF WKS-LOCAL-TIENE-CONF AND WKS-VISITA-TIENE-CONF
043400           AND WKS-CONF-LOCAL = WKS-CONF-VISITA
043500           MOVE "Y" TO WKS-ES-JUEGO-CONF-SW
043600        END-IF
043700        IF WKS-ES-JUEGO-CONF
043800           MOVE "Y" TO GAM-CONFERENCE-GAME
043900        ELSE
044000           MOVE "N" TO GAM-CONFERENCE-GAME
044100        END-IF
044200        REWRITE REGISTRO-PARTIDO
044300     END-IF.
044400 441-FIJAR-BANDERA-CONF-SI-FALTA-E. EXIT.
044500*
044600 442-BUSCAR-CONFERENCIA-AMBOS SECTION.
044700     MOVE "N" TO WKS-LOCAL-CONF-OK-SW
044800     MOVE "N" TO WKS-VISITA-CONF-OK-SW
044900     MOVE ZEROES TO WKS-J
045000     PERFORM 445-COMPARAR-MEMBRESIA-AMBOS
045100             THRU 445-COMPARAR-MEMBRESIA-AMBOS-E
045200             VARYING WKS-J FROM 1 BY 1
045300             UNTIL WKS-J > WKS-CANT-MEMBRESIAS.
045400 442-BUSCAR-CONFERENCIA-AMBOS-E. EXIT.
045500*
045600 445-COMPARAR-MEMBRESIA-AMBOS SECTION.
045700     IF WKS-MEM-TEAM-ID(WKS-J) = GAM-HOME-TEAM-ID
045800        MOVE WKS-MEM-CONF-ID(WKS-J) TO WKS-CONF-LOCAL
045900        MOVE "Y" TO WKS-LOCAL-CONF-OK-SW
046000     END-IF
046100     IF WKS-MEM-TEAM-ID(WKS-J) = GAM-AWAY-TEAM-ID
046200        MOVE WKS-MEM-CONF-ID(WKS-J) TO WKS-CONF-VISITA
046300        MOVE "Y" TO WKS-VISITA-CONF-OK-SW
046400     END-IF.
046500 445-COMPARAR-MEMBRESIA-AMBOS-E. EXIT.
046600*    --------- BURBUJA SIMPLE POR FECHA (TABLA PEQUENA) ----------
046700 450-ORDENAR-PARTIDOS-POR-FECHA SECTION.
046800     IF WKS-CANT-PARTIDOS-EQUIPO > 1
046900        PERFORM 452-PASADA-BURBUJA THRU 452-PASADA-BURBUJA-E
047000                VARYING WKS-I FROM 1 BY 1
047100                UNTIL WKS-I > WKS-CANT-PARTIDOS-EQUIPO - 1
047200     END-IF.
047300 450-ORDENAR-PARTIDOS-POR-FECHA-E. EXIT.
047400*
047500 452-PASADA-BURBUJA SECTION.
047600     PERFORM 455-COMPARAR-Y-SWAP-PARTIDOS
047700             THRU 455-COMPARAR-Y-SWAP-PARTIDOS-E
047800             VARYING WKS-J FROM 1 BY 1
047900             UNTIL WKS-J > WKS-CANT-PARTIDOS-EQUIPO - WKS-I.
048000 452-PASADA-BURBUJA-E. EXIT.
048100*
048200 455-COMPARAR-Y-SWAP-PARTIDOS SECTION.
048300     IF WKS-PE-FECHA(WKS-J) > WKS-PE-FECHA(WKS-J + 1)
048400        MOVE WKS-PE-FECHA(WKS-J)     TO WKS-AUX-FECHA
048500        MOVE WKS-PE-RESULTADO(WKS-J) TO WKS-AUX-RESULTADO
048600        MOVE WKS-PE-FECHA(WKS-J + 1)
048700                               TO WKS-PE-FECHA(WKS-J)
048800        MOVE WKS-PE-RESULTADO(WKS-J + 1)
048900                           TO WKS-PE-RESULTADO(WKS-J)
049000        MOVE WKS-AUX-FECHA     TO WKS-PE-FECHA(WKS-J + 1)
049100        MOVE WKS-AUX-RESULTADO
049200                       TO WKS-PE-RESULTADO(WKS-J + 1)
049300     END-IF.
049400 455-COMPARAR-Y-SWAP-PARTIDOS-E. EXIT.
049500*    --------- RACHA: CORRIDA FINAL DE RESULTADOS IGUALES --------
049600 460-CALCULAR-RACHA SECTION.
049700     MOVE ZEROES TO WKS-AC-STREAK
049800     IF WKS-CANT-PARTIDOS-EQUIPO > 0
049900        SET WKS-IDX-PE TO WKS-CANT-PARTIDOS-EQUIPO
050000        MOVE WKS-PE-RESULTADO(WKS-IDX-PE) TO WKS-AUX-RESULTADO
050100        PERFORM 465-CONTAR-RACHA THRU 465-CONTAR-RACHA-E
050200                VARYING WKS-IDX-PE
050300                FROM WKS-CANT-PARTIDOS-EQUIPO BY -1
050400                UNTIL WKS-IDX-PE < 1
050500     END-IF.
050600 460-CALCULAR-RACHA-E. EXIT.
050700*
050800 465-CONTAR-RACHA SECTION.
050900     IF WKS-PE-RESULTADO(WKS-IDX-PE) = WKS-AUX-RESULTADO
051000        IF WKS-AUX-RESULTADO = "G"
051100           ADD 1 TO WKS-AC-STREAK
051200        ELSE
051300           SUBTRACT 1 FROM WKS-AC-STREAK
051400        END-IF
051500     ELSE
051600*       CORTA LA RACHA FORZANDO LA SALIDA DEL PERFORM VARYING
051700        MOVE 0 TO WKS-IDX-PE
051800     END-IF.
051900 465-CONTAR-RACHA-E. EXIT.
052000*    --------- ALTA SI ES NUEVO, REGRABA SI YA EXISTE -------------
052100*    (EL READ DE VERIFICACION VA PRIMERO, ANTES DE CARGAR LOS    *
052200*     CAMPOS CALCULADOS EN EL REGISTRO, PARA QUE NO SE PIERDAN)  *
052300 480-GRABAR-CBBSSTA SECTION.
052400     MOVE WKS-TEAM-ID-PROC TO SST-TEAM-ID
052500     MOVE WKS-TEMPORADA-ID TO SST-SEASON-ID
052600     MOVE "N" TO WKS-SSTA-EXISTE-SW
052700     READ CBBSSTA
052800         INVALID KEY     MOVE "N" TO WKS-SSTA-EXISTE-SW
052900         NOT INVALID KEY MOVE "Y" TO WKS-SSTA-EXISTE-SW
053000     END-READ
053100     MOVE WKS-TEAM-ID-PROC       TO SST-TEAM-ID
053200     MOVE WKS-TEMPORADA-ID       TO SST-SEASON-ID
053300     MOVE WKS-CONF-DEL-EQUIPO    TO SST-CONFERENCE-ID
053400     MOVE WKS-RTB-WINS(WKS-RTB-IDX)        TO SST-WINS
053500     MOVE WKS-RTB-LOSSES(WKS-RTB-IDX)      TO SST-LOSSES
053600     MOVE WKS-RTB-CONF-WINS(WKS-RTB-IDX)   TO SST-CONF-WINS
053700     MOVE WKS-RTB-CONF-LOSSES(WKS-RTB-IDX) TO SST-CONF-LOSSES
053800     MOVE WKS-AC-HOME-WINS       TO SST-HOME-WINS
053900     MOVE WKS-AC-HOME-LOSSES     TO SST-HOME-LOSSES
054000     MOVE WKS-AC-ROAD-WINS       TO SST-ROAD-WINS
054100     MOVE WKS-AC-ROAD-LOSSES     TO SST-ROAD-LOSSES
054200     MOVE WKS-AC-POINTS-FOR      TO SST-POINTS-FOR
054300     MOVE WKS-AC-POINTS-AGAINST  TO SST-POINTS-AGAINST
054400     MOVE WKS-AC-STREAK          TO SST-STREAK
054500     IF WKS-SSTA-EXISTE
054600        REWRITE REGISTRO-SEASON-STATS
054700     ELSE
054800        WRITE REGISTRO-SEASON-STATS
054900     END-IF.
055000 480-GRABAR-CBBSSTA-E. EXIT.
055100*
055200 900-CERRAR-ARCHIVOS SECTION.
055300     IF WKS-GAME-ABIERTO
055400        CLOSE CBBGAME
055500     END-IF
055600     CLOSE CBBCMEM CBBSSTA.
055700 900-CERRAR-ARCHIVOS-E. EXIT.
