000100******************************************************************
000200* COPY       : CBBGAME                                           *
000300* APLICACION : BASKETBALL - CALENDARIO DE PARTIDOS               *
000400* DESCRIPCION: UN REGISTRO POR PARTIDO PROGRAMADO O JUGADO EN LA *
000500*            : TEMPORADA. SOLO LOS PARTIDOS EN ESTADO FINAL CON  *
000600*            : AMBOS MARCADORES PRESENTES PARTICIPAN EN LOS      *
000700*            : CALCULOS DE CBBREG01/CBBEST01/CBBSER01            *
000800* ARCHIVO    : CBBGAME (SECUENCIAL, SIN LLAVE - LOS TRES PROCESOS*
000900*            : LO RECORREN COMPLETO POR TEMPORADA)               *
001000******************************************************************
001100* FECHA     PROGRAMADOR      TICKET      DESCRIPCION
001200* --------- ---------------- ----------- --------------------------
001300* 04/03/24  EEDR             CBB-0001    VERSION INICIAL DEL COPY
001400* 22/03/24  EEDR             CBB-0014    SE AGREGA BANDERA DE JUEGO
001500*                                        DE CONFERENCIA PERSISTIDA
001600 01  REGISTRO-PARTIDO.
001700*            ---------> LLAVE NATURAL DEL PARTIDO <---------
001800     05  GAM-GAME-ID             PIC 9(9).
001900*            ---------> EQUIPOS PARTICIPANTES <---------
002000     05  GAM-HOME-TEAM-ID        PIC 9(9).
002100     05  GAM-AWAY-TEAM-ID        PIC 9(9).
002200     05  GAM-SEASON-ID           PIC 9(9).
002300*            ---------> FECHA DEL PARTIDO  CCYYMMDD <---------
002400     05  GAM-GAME-DATE           PIC 9(8).
002500     05  GAM-GAME-DATE-R REDEFINES GAM-GAME-DATE.
002600         10  GAM-GAME-YEAR       PIC 9(4).
002700         10  GAM-GAME-MONTH      PIC 9(2).
002800         10  GAM-GAME-DAY        PIC 9(2).
002900*            ---------> MARCADOR FINAL (PUEDE NO EXISTIR AUN) <----
003000     05  GAM-HOME-SCORE          PIC 9(3).
003100     05  GAM-HOME-SCORE-SW       PIC X(1)    VALUE "N".
003200         88  GAM-HOME-SCORE-PRESENTE        VALUE "Y".
003300     05  GAM-AWAY-SCORE          PIC 9(3).
003400     05  GAM-AWAY-SCORE-SW       PIC X(1)    VALUE "N".
003500         88  GAM-AWAY-SCORE-PRESENTE        VALUE "Y".
003600*            ---------> ESTADO DEL PARTIDO <---------
003700     05  GAM-GAME-STATUS         PIC X(11).
003800         88  GAM-ES-SCHEDULED              VALUE "SCHEDULED".
003900         88  GAM-ES-IN-PROGRESS            VALUE "IN_PROGRESS".
004000         88  GAM-ES-FINAL                  VALUE "FINAL".
004100         88  GAM-ES-POSTPONED              VALUE "POSTPONED".
004200         88  GAM-ES-CANCELLED              VALUE "CANCELLED".
004300*            ---------> SEDE Y BANDERA DE CONFERENCIA <---------
004400     05  GAM-NEUTRAL-SITE        PIC X(1)    VALUE "N".
004500         88  GAM-ES-SEDE-NEUTRAL           VALUE "Y".
004600     05  GAM-CONFERENCE-GAME     PIC X(1)    VALUE SPACE.
004700         88  GAM-CONF-GAME-SI              VALUE "Y".
004800         88  GAM-CONF-GAME-NO               VALUE "N".
004900         88  GAM-CONF-GAME-SIN-FIJAR        VALUE SPACE.
005000     05  FILLER                  PIC X(24).
