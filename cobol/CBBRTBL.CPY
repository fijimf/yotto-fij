000100******************************************************************
000200* COPY       : CBBRTBL                                           *
000300* APLICACION : BASKETBALL - TABLA DE RECORD POR EQUIPO            *
000400* DESCRIPCION: AREA DE COMUNICACION ENTRE CBBEST01 Y CBBREG01.    *
000500*            : CBBREG01 LA LLENA (ACUMULADO GENERAL Y DE          *
000600*            : CONFERENCIA POR EQUIPO) Y CBBEST01 LA CONSUME      *
000700*            : PARA TERMINAR DE CALCULAR LOCAL/VISITA Y RACHA     *
000800******************************************************************
000900* FECHA     PROGRAMADOR      TICKET      DESCRIPCION
001000* --------- ---------------- ----------- --------------------------
001100* 11/03/24  EEDR             CBB-0005    VERSION INICIAL DEL COPY
001200* 14/02/25  EEDR             CBB-0049    SE RENOMBRA EL PREFIJO DE
001300*                                        ESTA AREA DE COMUNICACION
001400*                                        (ERA "LK-", QUE NO SE USA
001500*                                        EN NINGUN OTRO PROGRAMA
001600*                                        DEL SHOP) A "WKS-RTB-"
001700*                                        PARA SEGUIR LA MISMA
001800*                                        CONVENCION DE TRABAJO.
001900 01  WKS-RTB-CANT-EQUIPOS         PIC 9(4)  COMP.
002000 01  WKS-RTB-TABLA-EQUIPOS.
002100     05  WKS-RTB-EQUIPO OCCURS 500 TIMES
002200                   INDEXED BY WKS-RTB-IDX.
002300         10  WKS-RTB-TEAM-ID       PIC 9(9).
002400         10  WKS-RTB-WINS          PIC 9(3).
002500         10  WKS-RTB-LOSSES        PIC 9(3).
002600         10  WKS-RTB-CONF-WINS     PIC 9(3).
002700         10  WKS-RTB-CONF-LOSSES   PIC 9(3).
