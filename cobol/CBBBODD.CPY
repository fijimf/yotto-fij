000100******************************************************************
000200* COPY       : CBBBODD                                           *
000300* APLICACION : BASKETBALL - LINEA DE APUESTAS                    *
000400* DESCRIPCION: A LO SUMO UN REGISTRO POR PARTIDO CON LA LINEA     *
000500*            : VIGENTE Y LA LINEA DE APERTURA. LA LINEA DE       *
000600*            : APERTURA SE SIEMBRA UNA SOLA VEZ, EN LA PRIMERA   *
000700*            : COTIZACION CAPTURADA PARA EL PARTIDO              *
000800* ARCHIVO    : CBBBODD (INDEXADO, DINAMICO, LLAVE BOD-GAME-ID)    *
000900******************************************************************
001000* FECHA     PROGRAMADOR      TICKET      DESCRIPCION
001100* --------- ---------------- ----------- --------------------------
001200* 18/03/24  EEDR             CBB-0010    VERSION INICIAL DEL COPY
001300 01  REGISTRO-BETTING-ODDS.
001400     05  BOD-GAME-ID              PIC 9(9).
001500     05  BOD-SPREAD               PIC S9(3)V9(1).
001600     05  BOD-OVER-UNDER           PIC S9(3)V9(1).
001700     05  BOD-HOME-MONEYLINE       PIC S9(5).
001800     05  BOD-AWAY-MONEYLINE       PIC S9(5).
001900     05  BOD-OPENING-SPREAD       PIC S9(3)V9(1).
002000     05  BOD-OPENING-OVER-UNDER   PIC S9(3)V9(1).
002100     05  FILLER                   PIC X(15).
