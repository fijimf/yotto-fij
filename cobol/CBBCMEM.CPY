000100******************************************************************
000200* COPY       : CBBCMEM                                           *
000300* APLICACION : BASKETBALL - MEMBRESIA DE CONFERENCIA             *
000400* DESCRIPCION: UN REGISTRO POR EQUIPO/TEMPORADA/CONFERENCIA.     *
000500*            : GARANTIZADA UNA MEMBRESIA POR EQUIPO Y TEMPORADA  *
000600*            : POR REGLA DE NEGOCIO AGUAS ARRIBA (NO SE VALIDA   *
000700*            : AQUI)                                             *
000800* ARCHIVO    : CBBCMEM (SECUENCIAL, SE CARGA COMPLETO A TABLA EN *
000900*            : MEMORIA UNA VEZ POR CORRIDA)                      *
001000******************************************************************
001100* FECHA     PROGRAMADOR      TICKET      DESCRIPCION
001200* --------- ---------------- ----------- --------------------------
001300* 04/03/24  EEDR             CBB-0001    VERSION INICIAL DEL COPY
001400 01  REGISTRO-MEMBRESIA.
001500     05  CMB-TEAM-ID             PIC 9(9).
001600     05  CMB-CONFERENCE-ID       PIC 9(9).
001700     05  CMB-SEASON-ID           PIC 9(9).
001800     05  FILLER                  PIC X(09).
