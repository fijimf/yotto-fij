000100******************************************************************
000200* COPY       : CBBSEAS                                           *
000300* APLICACION : BASKETBALL - TEMPORADAS                           *
000400* DESCRIPCION: CRUCE DE ANIO DE TEMPORADA (SEASON-YEAR) CONTRA   *
000500*            : EL IDENTIFICADOR INTERNO DE TEMPORADA (SEASON-ID) *
000600*            : LO USAN CBBEST01 Y CBBSER01 PARA RESOLVER LA      *
000700*            : TEMPORADA DE TRABAJO A PARTIR DEL PARAMETRO DE    *
000800*            : ENTRADA EN SYSIN                                  *
000900* INDICE     : SEA-SEASON-YEAR (UN REGISTRO POR ANIO)            *
001000******************************************************************
001100* FECHA     PROGRAMADOR      TICKET      DESCRIPCION
001200* --------- ---------------- ----------- --------------------------
001300* 04/03/24  EEDR             CBB-0001    VERSION INICIAL DEL COPY
001400 01  SEASON-TEMPORADA.
001500     05  SEA-SEASON-ID           PIC 9(9).
001600     05  SEA-SEASON-YEAR         PIC 9(4).
001700     05  FILLER                  PIC X(07).
