000100******************************************************************
000200* COPY       : CBBODDT                                           *
000300* APLICACION : BASKETBALL - TRANSACCION DE COTIZACION DE         *
000400*            : APUESTAS                                          *
000500* DESCRIPCION: UN REGISTRO POR COTIZACION CAPTURADA DEL          *
000600*            : PROVEEDOR EXTERNO DE LINEAS. CBBODD01 LO APLICA   *
000700*            : CONTRA CBBBODD (ALTA O CAMBIO, NUNCA BORRA)        *
000800* ARCHIVO    : CBBODDT (SECUENCIAL, ENTRADA UNICAMENTE)          *
000900******************************************************************
001000* FECHA     PROGRAMADOR      TICKET      DESCRIPCION
001100* --------- ---------------- ----------- --------------------------
001200* 24/03/24  EEDR             CBB-0014    VERSION INICIAL DEL COPY
001300 01  REGISTRO-COTIZACION.
001400     05  ODT-GAME-ID              PIC 9(9).
001500     05  ODT-SPREAD               PIC S9(3)V9(1).
001600     05  ODT-OVER-UNDER           PIC S9(3)V9(1).
001700     05  ODT-HOME-MONEYLINE       PIC S9(5).
001800     05  ODT-AWAY-MONEYLINE       PIC S9(5).
001900     05  FILLER                   PIC X(22).
