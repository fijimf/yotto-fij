000100******************************************************************
000200* FECHA       : 04/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : BALONCESTO UNIVERSITARIO - ESTADISTICAS          *
000500* PROGRAMA    : CBBREG01                                         *
000600* TIPO        : BATCH (SUBRUTINA - SE INVOCA POR CALL)           *
000700* DESCRIPCION : CALCULA EL RECORD GENERAL Y DE CONFERENCIA       *
000800*             : (GANADOS/PERDIDOS) DE CADA EQUIPO DE UNA         *
000900*             : TEMPORADA A PARTIR DE LOS PARTIDOS FINALIZADOS.  *
001000*             : NO GRABA NADA - DEVUELVE LA TABLA EN MEMORIA AL  *
001100*             : PROGRAMA QUE LO INVOCA (VER CBBEST01)            *
001200* ARCHIVOS    : CBBGAME=C, CBBCMEM=C                             *
001300* ACCION (ES) : C=CONSULTA (NO ACTUALIZA NADA)                   *
001400* PROGRAMA(S) : NINGUNO (ES SUBRUTINA, NO LLAMA A OTROS)         *
001500* INSTALADO   : 11/03/2024                                       *
001600* BPM/RATIONAL: CBB-0002                                         *
001700* NOMBRE      : MOTOR DE ESTADISTICAS DE BALONCESTO UNIVERSITARIO*
001800* DESCRIPCION : PROYECTO CBB (COLLEGE BASKETBALL)                *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                    CBBREG01.
002200 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002300 INSTALLATION.                  BPM/RATIONAL - PROYECTO CBB.
002400 DATE-WRITTEN.                  04/03/2024.
002500 DATE-COMPILED.
002600 SECURITY.                      USO INTERNO - DEPTO. DESARROLLO.
002700******************************************************************
002800* BITACORA DE CAMBIOS (CBBREG01)
002900* --------------------------------------------------------------
003000* 04/03/24  EEDR  CBB-0002   VERSION INICIAL: CARGA MEMBRESIA DE
003100*                            CONFERENCIA Y ACUMULA WINS/LOSSES
003200*                            GENERALES POR EQUIPO.
003300* 06/03/24  EEDR  CBB-0003   SE AGREGA EL CALCULO DE JUEGO DE
003400*                            CONFERENCIA (BANDERA EXPLICITA O
003500*                            MISMA CONFERENCIA EN AMBOS EQUIPOS).
003600* 11/03/24  EEDR  CBB-0005   SE ENTREGA LA TABLA RESULTANTE POR
003700*                            LINKAGE EN LUGAR DE DISPLAY, PARA
003800*                            QUE CBBEST01 LA CONSUMA POR CALL.
003900* 14/03/24  EEDR  CBB-0006   EMPATE NO SUMA A NINGUN EQUIPO (NO
004000*                            SE ESPERA EN BALONCESTO, PERO SE
004100*                            DEJA EL CONTROL POR SI ACASO).
004200* 20/03/24  EEDR  CBB-0009   SE AUMENTA LA TABLA DE EQUIPOS DE
004300*                            300 A 500 POSICIONES (TORNEOS CON
004400*                            MAS CONFERENCIAS DE LO PREVISTO).
004500* 05/04/24  EEDR  CBB-0029   REVISION DE FIN DE TEMPORADA: SIN
004600*                            HALLAZGOS, SE DEJA CONSTANCIA.
004700* 14/11/24  EEDR  CBB-0041   CORRECCION MENOR: WKS-I SE REINICIA
004800*                            ANTES DE LA BUSQUEDA LINEAL (SALIA
004900*                            UN REGISTRO DUPLICADO EN CASOS RAROS)
005000* 03/12/24  EEDR  CBB-0043   PRUEBA PASE DE FIN DE ANIO - SIN
005100*                            CAMBIOS DE CODIGO, SOLO RE-LIGADO.
005200* 09/01/25  EEDR  CBB-0044   SE AGREGA TRAZA POR UPSI-0 (MODO-
005300*                            REPROCESO) PARA DEPURAR CASOS DE
005400*                            GANADOR/PERDEDOR/CONFERENCIA DUDOSOS
005500*                            SIN TENER QUE RECOMPILAR CON DISPLAY.
005600* 14/02/25  EEDR  CBB-0049   SE RENOMBRA EL AREA DE LINKAGE DE
005700*                            "LK-" A "WKS-RTB-" (VER BITACORA DEL
005800*                            COPY CBBRTBL): EL SHOP NO USA PREFIJO
005900*                            "LK-" EN NINGUN OTRO PROGRAMA.
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     UPSI-0 IS WS-REPROCESO ON  STATUS IS MODO-REPROCESO
006500                            OFF STATUS IS MODO-NORMAL.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT CBBGAME ASSIGN TO CBBGAME
006900            ORGANIZATION  IS SEQUENTIAL
007000            FILE STATUS   IS FS-CBBGAME
007100                             FSE-CBBGAME.
007200     SELECT CBBCMEM ASSIGN TO CBBCMEM
007300            ORGANIZATION  IS SEQUENTIAL
007400            FILE STATUS   IS FS-CBBCMEM
007500                             FSE-CBBCMEM.
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  CBBGAME.
007900     COPY CBBGAME.
008000 FD  CBBCMEM.
008100     COPY CBBCMEM.
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400*           RECURSOS DE FILE STATUS                              *
008500******************************************************************
008600 01  WKS-FS-STATUS.
008700     02  FS-CBBGAME              PIC 9(02) VALUE ZEROES.
008800     02  FSE-CBBGAME.
008900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009100     02  FS-CBBCMEM              PIC 9(02) VALUE ZEROES.
009200     02  FSE-CBBCMEM.
009300         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009400         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009500******************************************************************
009600*           BANDERAS DE FIN DE ARCHIVO                           *
009700******************************************************************
009800 01  WKS-BANDERAS.
009900     02  WKS-FIN-CBBGAME         PIC 9(01) VALUE ZEROES.
010000         88  FIN-CBBGAME                   VALUE 1.
010100     02  WKS-FIN-CBBCMEM         PIC 9(01) VALUE ZEROES.
010200         88  FIN-CBBCMEM                   VALUE 1.
010300******************************************************************
010400*           TABLA DE MEMBRESIA DE CONFERENCIA (EN MEMORIA)       *
010500******************************************************************
010600 77  WKS-CANT-MEMBRESIAS         PIC 9(4)  COMP  VALUE ZEROES.
010700 01  WKS-TABLA-MEMBRESIA.
010800     02  WKS-MEMBRESIA OCCURS 500 TIMES
010900                       INDEXED BY WKS-IDX-MEM.
011000         04  WKS-MEM-TEAM-ID      PIC 9(9).
011100         04  WKS-MEM-CONF-ID      PIC 9(9).
011200******************************************************************
011300*           TABLA DE RESULTADOS ACUMULADOS POR EQUIPO            *
011400*           (ESTA ES LA TABLA QUE SE DEVUELVE AL INVOCADOR)      *
011500******************************************************************
011600******************************************************************
011700*           VISTAS PACKED PARA TRAZA DE REPROCESO (UPSI-0)        *
011800******************************************************************
011900 01  WKS-LLAVE-GANADOR.
012000     02  WKS-LLAVE-GANADOR-ID    PIC 9(9) COMP-3.
012100 01  WKS-LLAVE-GANADOR-R REDEFINES WKS-LLAVE-GANADOR.
012200     02  WKS-LLAVE-GANADOR-DISP  PIC X(06).
012300 01  WKS-LLAVE-PERDEDOR.
012400     02  WKS-LLAVE-PERDEDOR-ID   PIC 9(9) COMP-3.
012500 01  WKS-LLAVE-PERDEDOR-R REDEFINES WKS-LLAVE-PERDEDOR.
012600     02  WKS-LLAVE-PERDEDOR-DISP PIC X(06).
012700 01  WKS-LLAVE-CONF-LOCAL.
012800     02  WKS-LLAVE-CONF-LOCAL-ID PIC 9(9) COMP-3.
012900 01  WKS-LLAVE-CONF-LOCAL-R REDEFINES WKS-LLAVE-CONF-LOCAL.
013000     02  WKS-LLAVE-CONF-LOCAL-DISP PIC X(06).
013100******************************************************************
013200 01  WKS-VARIABLES-TRABAJO.
013300     02  WKS-SUB                 PIC 9(4)  COMP  VALUE ZEROES.
013400     02  WKS-I                   PIC 9(4)  COMP  VALUE ZEROES.
013500     02  WKS-ENCONTRADO-SW       PIC X(1)        VALUE "N".
013600         88  WKS-ENCONTRADO                VALUE "Y".
013700     02  WKS-CONF-LOCAL          PIC 9(9)        VALUE ZEROES.
013800     02  WKS-CONF-VISITA         PIC 9(9)        VALUE ZEROES.
013900     02  WKS-LOCAL-CONF-OK-SW    PIC X(1)        VALUE "N".
014000         88  WKS-LOCAL-TIENE-CONF          VALUE "Y".
014100     02  WKS-VISITA-CONF-OK-SW   PIC X(1)        VALUE "N".
014200         88  WKS-VISITA-TIENE-CONF         VALUE "Y".
014300     02  WKS-ES-JUEGO-CONF-SW    PIC X(1)        VALUE "N".
014400         88  WKS-ES-JUEGO-CONF             VALUE "Y".
014500     02  WKS-GANADOR             PIC 9(9)        VALUE ZEROES.
014600     02  WKS-PERDEDOR            PIC 9(9)        VALUE ZEROES.
014700     02  WKS-HAY-GANADOR-SW      PIC X(1)        VALUE "N".
014800         88  WKS-HAY-GANADOR               VALUE "Y".
014900     02  WKS-BUSCAR-ID           PIC 9(9)        VALUE ZEROES.
015000*
015100 LINKAGE SECTION.
015200 01  WKS-RTB-SEASON-ID                PIC 9(9).
015300     COPY CBBRTBL.
015400******************************************************************
015500 PROCEDURE DIVISION USING WKS-RTB-SEASON-ID
015600                          WKS-RTB-CANT-EQUIPOS
015700                          WKS-RTB-TABLA-EQUIPOS.
015800******************************************************************
015900*               S E C C I O N    P R I N C I P A L
016000******************************************************************
016100 000-MAIN SECTION.
016200     MOVE ZEROES TO WKS-RTB-CANT-EQUIPOS
016300     PERFORM 100-ABRIR-ARCHIVOS THRU 100-ABRIR-ARCHIVOS-E
016400     PERFORM 200-CARGAR-CONFERENCIAS THRU 200-CARGAR-CONFERENCIAS-E
016500     PERFORM 300-PROCESAR-PARTIDOS
016600             THRU 300-PROCESAR-PARTIDOS-E UNTIL FIN-CBBGAME
016700     PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
016800     GOBACK.
016900 000-MAIN-E. EXIT.
017000*
017100 100-ABRIR-ARCHIVOS SECTION.
017200     OPEN INPUT CBBGAME CBBCMEM
017300     IF FS-CBBGAME NOT = 0
017400        DISPLAY ">>> CBBREG01: ERROR AL ABRIR CBBGAME, FS="
017500                 FS-CBBGAME UPON CONSOLE
017600        MOVE 91 TO RETURN-CODE
017700        GOBACK
017800     END-IF
017900     IF FS-CBBCMEM NOT = 0
018000        DISPLAY ">>> CBBREG01: ERROR AL ABRIR CBBCMEM, FS="
018100                 FS-CBBCMEM UPON CONSOLE
018200        MOVE 91 TO RETURN-CODE
018300        GOBACK
018400     END-IF.
018500 100-ABRIR-ARCHIVOS-E. EXIT.
018600*    --------- CARGA LA MEMBRESIA DE CONFERENCIA EN MEMORIA -----
018700 200-CARGAR-CONFERENCIAS SECTION.
018800     PERFORM 210-LEER-CBBCMEM THRU 210-LEER-CBBCMEM-E
018900     PERFORM 220-ALTA-MEMBRESIA
019000             THRU 220-ALTA-MEMBRESIA-E UNTIL FIN-CBBCMEM.
019100 200-CARGAR-CONFERENCIAS-E. EXIT.
019200*
019300 210-LEER-CBBCMEM SECTION.
019400     READ CBBCMEM
019500         AT END SET FIN-CBBCMEM TO TRUE
019600     END-READ.
019700 210-LEER-CBBCMEM-E. EXIT.
019800*
019900 220-ALTA-MEMBRESIA SECTION.
020000     IF CMB-SEASON-ID = WKS-RTB-SEASON-ID
020100        SET WKS-IDX-MEM TO WKS-CANT-MEMBRESIAS
020200        SET WKS-IDX-MEM UP BY 1
020300        MOVE CMB-TEAM-ID TO WKS-MEM-TEAM-ID(WKS-IDX-MEM)
020400        MOVE CMB-CONFERENCE-ID
020500                         TO WKS-MEM-CONF-ID(WKS-IDX-MEM)
020600        ADD 1 TO WKS-CANT-MEMBRESIAS
020700     END-IF
020800     PERFORM 210-LEER-CBBCMEM THRU 210-LEER-CBBCMEM-E.
020900 220-ALTA-MEMBRESIA-E. EXIT.
021000*    --------- LEE Y PROCESA UN PARTIDO DEL CALENDARIO -----------
021100 300-PROCESAR-PARTIDOS SECTION.
021200     READ CBBGAME
021300         AT END SET FIN-CBBGAME TO TRUE
021400     END-READ
021500     IF NOT FIN-CBBGAME
021600        IF GAM-SEASON-ID = WKS-RTB-SEASON-ID
021700           AND GAM-ES-FINAL
021800           AND GAM-HOME-SCORE-PRESENTE
021900           AND GAM-AWAY-SCORE-PRESENTE
022000           PERFORM 360-DETERMINAR-GANADOR
022100             THRU 360-DETERMINAR-GANADOR-E
022200           PERFORM 370-ES-JUEGO-CONFERENCIA
022300             THRU 370-ES-JUEGO-CONFERENCIA-E
022400           IF WKS-HAY-GANADOR
022500              PERFORM 350-ACTUALIZAR-TABLA-EQUIPO
022600             THRU 350-ACTUALIZAR-TABLA-EQUIPO-E
022700           END-IF
022800        END-IF
022900     END-IF.
023000 300-PROCESAR-PARTIDOS-E. EXIT.
023100*    --------- GANADOR / PERDEDOR DEL PARTIDO LEIDO ---------------
023200 360-DETERMINAR-GANADOR SECTION.
023300     MOVE "N" TO WKS-HAY-GANADOR-SW
023400     IF GAM-HOME-SCORE > GAM-AWAY-SCORE
023500        MOVE GAM-HOME-TEAM-ID TO WKS-GANADOR
023600        MOVE GAM-AWAY-TEAM-ID TO WKS-PERDEDOR
023700        MOVE "Y" TO WKS-HAY-GANADOR-SW
023800     ELSE
023900        IF GAM-AWAY-SCORE > GAM-HOME-SCORE
024000           MOVE GAM-AWAY-TEAM-ID TO WKS-GANADOR
024100           MOVE GAM-HOME-TEAM-ID TO WKS-PERDEDOR
024200           MOVE "Y" TO WKS-HAY-GANADOR-SW
024300        END-IF
024400*        EMPATE: NO HAY GANADOR NI PERDEDOR (VER BITACORA 14/03/24)
024500     END-IF.
024600 360-DETERMINAR-GANADOR-E. EXIT.
024700*    --------- JUEGO DE CONFERENCIA: BANDERA O MISMA CONF ---------
024800 370-ES-JUEGO-CONFERENCIA SECTION.
024900     MOVE "N" TO WKS-ES-JUEGO-CONF-SW
025000     IF GAM-CONF-GAME-SI
025100        MOVE "Y" TO WKS-ES-JUEGO-CONF-SW
025200     ELSE
025300        IF GAM-CONF-GAME-NO
025400           MOVE "N" TO WKS-ES-JUEGO-CONF-SW
025500        ELSE
025600           PERFORM 380-BUSCAR-CONFERENCIA-EQUIPOS
025700             THRU 380-BUSCAR-CONFERENCIA-EQUIPOS-E
025800           IF WKS-LOCAL-TIENE-CONF AND WKS-VISITA-TIENE-CONF
025900              AND WKS-CONF-LOCAL = WKS-CONF-VISITA
026000              MOVE "Y" TO WKS-ES-JUEGO-CONF-SW
026100           END-IF
026200        END-IF
026300     END-IF.
026400 370-ES-JUEGO-CONFERENCIA-E. EXIT.
026500*
026600 380-BUSCAR-CONFERENCIA-EQUIPOS SECTION.
026700     MOVE "N" TO WKS-LOCAL-CONF-OK-SW
026800     MOVE "N" TO WKS-VISITA-CONF-OK-SW
026900     MOVE ZEROES TO WKS-I
027000     PERFORM 385-COMPARAR-MEMBRESIA THRU 385-COMPARAR-MEMBRESIA-E
027100             VARYING WKS-I FROM 1 BY 1
027200             UNTIL WKS-I > WKS-CANT-MEMBRESIAS.
027300 380-BUSCAR-CONFERENCIA-EQUIPOS-E. EXIT.
027400*
027500 385-COMPARAR-MEMBRESIA SECTION.
027600     IF WKS-MEM-TEAM-ID(WKS-I) = GAM-HOME-TEAM-ID
027700        MOVE WKS-MEM-CONF-ID(WKS-I) TO WKS-CONF-LOCAL
027800        MOVE "Y" TO WKS-LOCAL-CONF-OK-SW
027900     END-IF
028000     IF WKS-MEM-TEAM-ID(WKS-I) = GAM-AWAY-TEAM-ID
028100        MOVE WKS-MEM-CONF-ID(WKS-I) TO WKS-CONF-VISITA
028200        MOVE "Y" TO WKS-VISITA-CONF-OK-SW
028300     END-IF.
028400 385-COMPARAR-MEMBRESIA-E. EXIT.
028500*    --------- BUSQUEDA LINEAL Y ACUMULACION EN LA TABLA ---------
028600 350-ACTUALIZAR-TABLA-EQUIPO SECTION.
028700     MOVE "N" TO WKS-ENCONTRADO-SW
028800     MOVE ZEROES TO WKS-SUB
028900     MOVE WKS-GANADOR TO WKS-BUSCAR-ID
029000     PERFORM 355-COMPARAR-EQUIPO-TABLA
029100             THRU 355-COMPARAR-EQUIPO-TABLA-E
029200             VARYING WKS-SUB FROM 1 BY 1
029300             UNTIL WKS-SUB > WKS-RTB-CANT-EQUIPOS
029400     IF NOT WKS-ENCONTRADO
029500        SET WKS-RTB-IDX TO WKS-RTB-CANT-EQUIPOS
029600        SET WKS-RTB-IDX UP BY 1
029700        ADD 1 TO WKS-RTB-CANT-EQUIPOS
029800        MOVE WKS-GANADOR TO WKS-RTB-TEAM-ID(WKS-RTB-IDX)
029900        MOVE ZEROES TO WKS-RTB-WINS(WKS-RTB-IDX) WKS-RTB-LOSSES(WKS-RTB-IDX)
030000                       WKS-RTB-CONF-WINS(WKS-RTB-IDX)
030100                       WKS-RTB-CONF-LOSSES(WKS-RTB-IDX)
030200     END-IF
030300     ADD 1 TO WKS-RTB-WINS(WKS-RTB-IDX)
030400     IF WKS-ES-JUEGO-CONF
030500        ADD 1 TO WKS-RTB-CONF-WINS(WKS-RTB-IDX)
030600     END-IF
030700*    --------- AHORA EL PERDEDOR -----------------------------
030800     MOVE "N" TO WKS-ENCONTRADO-SW
030900     MOVE ZEROES TO WKS-SUB
031000     MOVE WKS-PERDEDOR TO WKS-BUSCAR-ID
031100     PERFORM 355-COMPARAR-EQUIPO-TABLA
031200             THRU 355-COMPARAR-EQUIPO-TABLA-E
031300             VARYING WKS-SUB FROM 1 BY 1
031400             UNTIL WKS-SUB > WKS-RTB-CANT-EQUIPOS
031500     IF NOT WKS-ENCONTRADO
031600        SET WKS-RTB-IDX TO WKS-RTB-CANT-EQUIPOS
031700        SET WKS-RTB-IDX UP BY 1
031800        ADD 1 TO WKS-RTB-CANT-EQUIPOS
031900        MOVE WKS-PERDEDOR TO WKS-RTB-TEAM-ID(WKS-RTB-IDX)
032000        MOVE ZEROES TO WKS-RTB-WINS(WKS-RTB-IDX) WKS-RTB-LOSSES(WKS-RTB-IDX)
032100                       WKS-RTB-CONF-WINS(WKS-RTB-IDX)
032200                       WKS-RTB-CONF-LOSSES(WKS-RTB-IDX)
032300     END-IF
032400     ADD 1 TO WKS-RTB-LOSSES(WKS-RTB-IDX)
032500     IF WKS-ES-JUEGO-CONF
032600        ADD 1 TO WKS-RTB-CONF-LOSSES(WKS-RTB-IDX)
032700     END-IF
032800     IF MODO-REPROCESO
032900        MOVE WKS-GANADOR     TO WKS-LLAVE-GANADOR-ID
033000        MOVE WKS-PERDEDOR    TO WKS-LLAVE-PERDEDOR-ID
033100        MOVE WKS-CONF-LOCAL  TO WKS-LLAVE-CONF-LOCAL-ID
033200        DISPLAY ">>> CBBREG01 (TRAZA): GANADOR=" WKS-LLAVE-GANADOR-DISP
033300                " PERDEDOR=" WKS-LLAVE-PERDEDOR-DISP
033400                " CONF-LOCAL=" WKS-LLAVE-CONF-LOCAL-DISP UPON CONSOLE
033500     END-IF.
033600 350-ACTUALIZAR-TABLA-EQUIPO-E. EXIT.
033700*    --------- COMPARA UNA POSICION DE LA TABLA CONTRA EL ID -----
033800*    --------- BUSCADO (WKS-BUSCAR-ID) --------------------------
033900 355-COMPARAR-EQUIPO-TABLA SECTION.
034000     IF WKS-RTB-TEAM-ID(WKS-SUB) = WKS-BUSCAR-ID
034100        SET WKS-RTB-IDX TO WKS-SUB
034200        MOVE "Y" TO WKS-ENCONTRADO-SW
034300     END-IF.
034400 355-COMPARAR-EQUIPO-TABLA-E. EXIT.
034500*
034600 900-CERRAR-ARCHIVOS SECTION.
034700     CLOSE CBBGAME CBBCMEM.
034800 900-CERRAR-ARCHIVOS-E. EXIT.
