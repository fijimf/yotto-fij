000100******************************************************************
000200* FECHA       : 24/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : BALONCESTO UNIVERSITARIO - ESTADISTICAS          *
000500* PROGRAMA    : CBBODD01                                         *
000600* TIPO        : BATCH (NOCTURNO - MANTENIMIENTO)                 *
000700* DESCRIPCION : APLICA LAS COTIZACIONES DE APUESTAS CAPTURADAS   *
000800*             : EN EL DIA (CBBODDT) CONTRA EL MAESTRO DE LINEAS  *
000900*             : VIGENTES (CBBBODD). SI EL PARTIDO NO TIENE LINEA *
001000*             : TODAVIA, LA DA DE ALTA Y SIEMBRA LA LINEA DE     *
001100*             : APERTURA; SI YA EXISTE, SOLO ACTUALIZA LA LINEA  *
001200*             : VIGENTE Y NUNCA TOCA LA LINEA DE APERTURA        *
001300* ARCHIVOS    : CBBODDT=C,CBBBODD=A                              *
001400* ACCION (ES) : A=ACTUALIZA (ALTA O CAMBIO, NUNCA BORRA)         *
001500* PROGRAMA(S) : NINGUNO                                          *
001600* INSTALADO   : 27/03/2024                                       *
001700* BPM/RATIONAL: CBB-0014                                         *
001800* NOMBRE      : MOTOR DE ESTADISTICAS DE BALONCESTO UNIVERSITARIO*
001900* DESCRIPCION : PROYECTO CBB (COLLEGE BASKETBALL)                *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.                    CBBODD01.
002300 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002400 INSTALLATION.                  BPM/RATIONAL - PROYECTO CBB.
002500 DATE-WRITTEN.                  24/03/2024.
002600 DATE-COMPILED.
002700 SECURITY.                      USO INTERNO - DEPTO. DESARROLLO.
002800******************************************************************
002900* BITACORA DE CAMBIOS (CBBODD01)
003000* --------------------------------------------------------------
003100* 24/03/24  EEDR  CBB-0014   VERSION INICIAL: ALTA/CAMBIO DE
003200*                            CBBBODD CON SIEMBRA DE LINEA DE
003300*                            APERTURA EN LA PRIMERA COTIZACION.
003400* 29/03/24  EEDR  CBB-0018   SE AGREGA CONTEO DE ALTAS/CAMBIOS Y
003500*                            RESUMEN AL FINAL DEL PASE (LOG).
003600* 14/07/24  PEDR  CBB-0031   CORRECCION: LA LINEA DE APERTURA NO
003700*                            SE DEBE TOCAR AUNQUE LA TRANSACCION
003800*                            TRAIGA LA MISMA COTIZACION DE NUEVO.
003900* 05/01/25  EEDR  CBB-0041   PASE DE FIN DE ANIO - SIN HALLAZGOS.
004000* 09/01/25  EEDR  CBB-0044   SE AGREGA TRAZA POR UPSI-0 (MODO-
004100*                            REPROCESO) PARA DEPURAR COTIZACIONES
004200*                            DUDOSAS SIN TENER QUE RECOMPILAR CON
004300*                            DISPLAY.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     UPSI-0 IS WS-REPROCESO ON  STATUS IS MODO-REPROCESO
004900                            OFF STATUS IS MODO-NORMAL.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CBBODDT  ASSIGN   TO CBBODDT
005300            ORGANIZATION      IS SEQUENTIAL
005400            FILE STATUS       IS FS-CBBODDT
005500                                  FSE-CBBODDT.
005600     SELECT CBBBODD  ASSIGN   TO CBBBODD
005700            ORGANIZATION      IS INDEXED
005800            ACCESS            IS DYNAMIC
005900            RECORD KEY        IS BOD-GAME-ID
006000            FILE STATUS       IS FS-CBBBODD
006100                                  FSE-CBBBODD.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  CBBODDT.
006500     COPY CBBODDT.
006600 FD  CBBBODD.
006700     COPY CBBBODD.
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000*           RECURSOS DE FILE STATUS                              *
007100******************************************************************
007200 01  WKS-FS-STATUS.
007300     02  FS-CBBODDT              PIC 9(02) VALUE ZEROES.
007400     02  FSE-CBBODDT.
007500         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
007600         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
007700     02  FS-CBBBODD              PIC 9(02) VALUE ZEROES.
007800     02  FSE-CBBBODD.
007900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008100******************************************************************
008200*           BANDERAS DE FIN DE ARCHIVO Y DE EXISTENCIA           *
008300******************************************************************
008400 01  WKS-BANDERAS.
008500     02  WKS-FIN-CBBODDT         PIC 9(01) VALUE ZEROES.
008600         88  FIN-CBBODDT                   VALUE 1.
008700     02  WKS-BODD-EXISTE-SW      PIC X(01) VALUE "N".
008800         88  WKS-BODD-EXISTE               VALUE "Y".
008900******************************************************************
009000*           REDEFINES DE LA LLAVE - VISTA PACKED PARA EL LOG     *
009100******************************************************************
009200 01  WKS-LLAVE-LOG.
009300     02  WKS-LOG-GAME-ID         PIC 9(9) COMP-3.
009400 01  WKS-LLAVE-LOG-R REDEFINES WKS-LLAVE-LOG.
009500     02  WKS-LOG-GAME-ID-DISP    PIC X(06).
009600 01  WKS-LLAVE-SPREAD.
009700     02  WKS-LOG-SPREAD          PIC S9(3)V9(1) COMP-3.
009800 01  WKS-LLAVE-SPREAD-R REDEFINES WKS-LLAVE-SPREAD.
009900     02  WKS-LOG-SPREAD-DISP     PIC X(03).
010000 01  WKS-LLAVE-MONEYLINE.
010100     02  WKS-LOG-MONEYLINE       PIC S9(5) COMP-3.
010200 01  WKS-LLAVE-MONEYLINE-R REDEFINES WKS-LLAVE-MONEYLINE.
010300     02  WKS-LOG-MONEYLINE-DISP  PIC X(03).
010400******************************************************************
010500*           CONTADORES SUELTOS DEL RESUMEN DE FIN DE PASE         *
010600******************************************************************
010700 77  WKS-CANT-LEIDAS              PIC 9(7)  COMP  VALUE ZEROES.
010800 77  WKS-CANT-ALTAS               PIC 9(7)  COMP  VALUE ZEROES.
010900 77  WKS-CANT-CAMBIOS             PIC 9(7)  COMP  VALUE ZEROES.
011000******************************************************************
011100 PROCEDURE DIVISION.
011200******************************************************************
011300*               S E C C I O N    P R I N C I P A L
011400******************************************************************
011500 000-MAIN SECTION.
011600     PERFORM 100-ABRIR-ARCHIVOS THRU 100-ABRIR-ARCHIVOS-E
011700     PERFORM 200-LEER-CBBODDT THRU 200-LEER-CBBODDT-E
011800     PERFORM 300-PROCESAR-COTIZACION
011900             THRU 300-PROCESAR-COTIZACION-E UNTIL FIN-CBBODDT
012000     PERFORM 800-IMPRIMIR-RESUMEN THRU 800-IMPRIMIR-RESUMEN-E
012100     PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
012200     STOP RUN.
012300 000-MAIN-E. EXIT.
012400*
012500 100-ABRIR-ARCHIVOS SECTION.
012600     OPEN INPUT CBBODDT
012700     OPEN I-O   CBBBODD
012800     IF FS-CBBODDT NOT = 0
012900        DISPLAY ">>> CBBODD01: ERROR AL ABRIR CBBODDT, FS="
013000                FS-CBBODDT UPON CONSOLE
013100        MOVE 91 TO RETURN-CODE
013200        STOP RUN
013300     END-IF
013400     IF FS-CBBBODD NOT = 0 AND NOT = 5
013500        DISPLAY ">>> CBBODD01: ERROR AL ABRIR CBBBODD, FS="
013600                FS-CBBBODD UPON CONSOLE
013700        MOVE 91 TO RETURN-CODE
013800        STOP RUN
013900     END-IF.
014000 100-ABRIR-ARCHIVOS-E. EXIT.
014100*
014200 200-LEER-CBBODDT SECTION.
014300     READ CBBODDT
014400         AT END SET FIN-CBBODDT TO TRUE
014500     END-READ
014600     IF NOT FIN-CBBODDT
014700        ADD 1 TO WKS-CANT-LEIDAS
014800     END-IF.
014900 200-LEER-CBBODDT-E. EXIT.
015000*    --------- ALTA O CAMBIO DE UNA COTIZACION --------------------
015100 300-PROCESAR-COTIZACION SECTION.
015200     MOVE "N"          TO WKS-BODD-EXISTE-SW
015300     MOVE ODT-GAME-ID  TO BOD-GAME-ID
015400     READ CBBBODD
015500         INVALID KEY
015600            MOVE "N" TO WKS-BODD-EXISTE-SW
015700         NOT INVALID KEY
015800            MOVE "Y" TO WKS-BODD-EXISTE-SW
015900     END-READ
016000     IF WKS-BODD-EXISTE
016100        PERFORM 310-ACTUALIZAR-LINEA-VIGENTE
016200             THRU 310-ACTUALIZAR-LINEA-VIGENTE-E
016300     ELSE
016400        PERFORM 320-ALTA-LINEA-NUEVA THRU 320-ALTA-LINEA-NUEVA-E
016500     END-IF
016600     IF MODO-REPROCESO
016700        MOVE ODT-GAME-ID        TO WKS-LOG-GAME-ID
016800        MOVE ODT-SPREAD         TO WKS-LOG-SPREAD
016900        MOVE ODT-HOME-MONEYLINE TO WKS-LOG-MONEYLINE
017000        DISPLAY ">>> CBBODD01 (TRAZA): PARTIDO=" WKS-LOG-GAME-ID-DISP
017100                " SPREAD=" WKS-LOG-SPREAD-DISP
017200                " MONEYLINE=" WKS-LOG-MONEYLINE-DISP UPON CONSOLE
017300     END-IF
017400     PERFORM 200-LEER-CBBODDT THRU 200-LEER-CBBODDT-E.
017500 300-PROCESAR-COTIZACION-E. EXIT.
017600*    --------- LA LINEA YA EXISTE: NUNCA TOCAR LA DE APERTURA ----
017700 310-ACTUALIZAR-LINEA-VIGENTE SECTION.
017800     MOVE ODT-SPREAD         TO BOD-SPREAD
017900     MOVE ODT-OVER-UNDER     TO BOD-OVER-UNDER
018000     MOVE ODT-HOME-MONEYLINE TO BOD-HOME-MONEYLINE
018100     MOVE ODT-AWAY-MONEYLINE TO BOD-AWAY-MONEYLINE
018200     REWRITE REGISTRO-BETTING-ODDS
018300     ADD 1 TO WKS-CANT-CAMBIOS
018400     MOVE ODT-GAME-ID TO WKS-LOG-GAME-ID.
018500 310-ACTUALIZAR-LINEA-VIGENTE-E. EXIT.
018600*    --------- PRIMERA COTIZACION DEL PARTIDO: SIEMBRA APERTURA --
018700 320-ALTA-LINEA-NUEVA SECTION.
018800     INITIALIZE REGISTRO-BETTING-ODDS
018900     MOVE ODT-GAME-ID        TO BOD-GAME-ID
019000     MOVE ODT-SPREAD         TO BOD-SPREAD
019100     MOVE ODT-OVER-UNDER     TO BOD-OVER-UNDER
019200     MOVE ODT-HOME-MONEYLINE TO BOD-HOME-MONEYLINE
019300     MOVE ODT-AWAY-MONEYLINE TO BOD-AWAY-MONEYLINE
019400     MOVE ODT-SPREAD         TO BOD-OPENING-SPREAD
019500     MOVE ODT-OVER-UNDER     TO BOD-OPENING-OVER-UNDER
019600     WRITE REGISTRO-BETTING-ODDS
019700     ADD 1 TO WKS-CANT-ALTAS
019800     MOVE ODT-GAME-ID TO WKS-LOG-GAME-ID.
019900 320-ALTA-LINEA-NUEVA-E. EXIT.
020000*
020100 800-IMPRIMIR-RESUMEN SECTION.
020200     DISPLAY ">>> CBBODD01: COTIZACIONES LEIDAS : "
020300             WKS-CANT-LEIDAS  UPON CONSOLE
020400     DISPLAY ">>> CBBODD01: LINEAS DADAS DE ALTA: "
020500             WKS-CANT-ALTAS   UPON CONSOLE
020600     DISPLAY ">>> CBBODD01: LINEAS ACTUALIZADAS : "
020700             WKS-CANT-CAMBIOS UPON CONSOLE.
020800 800-IMPRIMIR-RESUMEN-E. EXIT.
020900*
021000 900-CERRAR-ARCHIVOS SECTION.
021100     CLOSE CBBODDT CBBBODD.
021200 900-CERRAR-ARCHIVOS-E. EXIT.
